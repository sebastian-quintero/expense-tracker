000100      ***********************************************************
000200      *  ORGREC.CPY  --  REGISTRO DE ORGANIZACAO (CADASTRO MESTRE) *
000300      *                                                           *
000400      *  Layout do arquivo ORGANIZATIONS.  Arquivo pequeno,        *
000500      *  carregado integralmente em tabela de memoria por         *
000600      *  BANCO40 no abertura (vide P01-CARREGA-ORGANIZACOES).      *
000700      *                                                           *
002700      *  Tamanho de registro fixo em 48 bytes -- layout de         *
002800      *  intercambio com o aplicativo de mensagens, sem folga      *
002900      *  para FILLER de expansao (ver nota no cabecalho de         *
003000      *  BANCO40).                                                *
003100      *                                                           *
003200      *  HISTORICO                                                *
003300      *  22/05/1989 RFM  CRIACAO DO CADASTRO DE ORGANIZACOES.      CR0102
003400      *  21/09/1998 LCS  REVISAO GERAL VIRADA DO ANO 2000.         CR0204
003500      *  19/07/2004 MAO  INCLUSAO DO CAMPO DE IDIOMA (EN/ES) P/     CR0262
003600      *              TRADUCAO DO RELATORIO FINANCEIRO.             CR0262
003700      ***********************************************************
003800       01  REG-ORGANIZACAO.
003900           03  ORG-CODIGO              PIC 9(5).
004000           03  ORG-DATA                PIC 9(8).
004100           03  ORG-NOME                PIC X(30).
004200           03  ORG-IDIOMA              PIC X(2).
004300      *         VALORES "EN" (INGLES) OU "ES" (ESPANHOL)
004400           03  ORG-MOEDA               PIC X(3).
004500      *         MOEDA BASE DA ORGANIZACAO (ISO 4217)
