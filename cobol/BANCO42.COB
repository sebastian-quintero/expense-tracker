000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    BANCO42.
000300       AUTHOR.        ROGERIO FERNANDO MACHADO.
000400       INSTALLATION.  ELDORADO - CONTROLE FINANCEIRO.
000500       DATE-WRITTEN.  14/03/1993.
000600       DATE-COMPILED. 14/03/1993.
000700       SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000800      ***********************************************************
000900      *  BANCO42  --  RELATORIO DE DESPESAS DA GERACAO ANTIGA     *
001000      *                                                           *
001100      *  Le o arquivo de despesas da geracao antiga (EXPREC.CPY,   *
001200      *  anterior a ficha de organizacoes/usuarios) e acumula os   *
001300      *  totais do mes corrente e do ano corrente, no total geral  *
001400      *  e separados pelos dois codigos de tipo desta geracao:      *
001500      *  ESS (essencial) e DISC (discricionaria).  Imprime um       *
001600      *  relatorio de duas secoes (mes corrente / ano corrente)     *
001700      *  na mesma formatacao monetaria do relatorio novo (BANCO41). *
001800      *                                                           *
001900      *  Programa isolado, sem dependencia do cadastro de           *
002000      *  organizacoes; mantido em paralelo ao BANCO40/BANCO41       *
002100      *  apenas para fechar o historico da geracao antiga, que      *
002200      *  nao foi migrado para o livro-caixa novo.                  *
002300      *                                                           *
002400      *  HISTORICO DE ALTERACOES                                   *
002500      *  14/03/1993 RFM  PROGRAMA INICIAL -- TOTAIS MES/ANO POR     CR0031
002600      *              TIPO DE DESPESA.                              CR0031
002700      *  07/06/1996 RFM  CORRIGIDO CALCULO DO ANO CORRENTE QUANDO   CR0058
002800      *              O ARQUIVO CONTINHA LANCAMENTOS DE ANOS        CR0058
002900      *              ANTERIORES AINDA NAO EXPURGADOS.              CR0058
003000      *  21/09/1998 LCS  REVISAO GERAL VIRADA DO ANO 2000 --        CR0205
003100      *              JANELA DE SECULO PARA O ANO DO SISTEMA.        CR0205
003200      *  02/08/2004 MAO  PROGRAMA REVISADO PARA CONTINUAR RODANDO   CR0270
003300      *              EM PARALELO AO BANCO40/BANCO41 (NOVA FICHA    CR0270
003400      *              DE ORGANIZACOES); SO FECHA O HISTORICO DA      CR0270
003500      *              GERACAO ANTIGA, NAO RECEBE LANCAMENTOS NOVOS. CR0270
003600      ***********************************************************
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           UPSI-0 ON STATUS IS WS-RASTRO-LIGADO
004300                  OFF STATUS IS WS-RASTRO-DESLIGADO.
004400
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT EXPENSES ASSIGN TO EXPFILE
004800               ORGANIZATION IS SEQUENTIAL
004900               FILE STATUS IS WS-FS-EXP.
005000
005100           SELECT REPORT ASSIGN TO FINREPT
005200               ORGANIZATION IS LINE SEQUENTIAL
005300               FILE STATUS IS WS-FS-REL.
005400
005500       DATA DIVISION.
005600       FILE SECTION.
005700       FD  EXPENSES
005800           LABEL RECORD IS STANDARD.
005900       COPY EXPREC.
006000
006100       FD  REPORT
006200           LABEL RECORD IS OMITTED.
006300       01  REG-RELATORIO                  PIC X(80).
006400
006500       WORKING-STORAGE SECTION.
006600
006700      ***********************************************************
006800      *  INDICADORES DE ESTADO DO ARQUIVO (FILE STATUS)           *
006900      ***********************************************************
007000       77  WS-FS-EXP               PIC XX VALUE "00".
007100       77  WS-FS-REL               PIC XX VALUE "00".
007200
007300       77  WS-RASTRO-LIGADO        PIC X VALUE "N".
007400       77  WS-RASTRO-DESLIGADO     PIC X VALUE "S".
007500
007600      ***********************************************************
007700      *  DATA DO SISTEMA (ACCEPT FROM DATE DA SO -- 2 DIG.ANO)    *
007800      *  CONVERTIDA PARA ANO DE 4 DIGITOS (JANELA DE SECULO).      *
007900      ***********************************************************
008000       01  WS-DATA-ACEITA.
008100           03  WS-ANO-AA           PIC 99.
008200           03  WS-MES-AA           PIC 99.
008300           03  WS-DIA-AA           PIC 99.
008400
008500       01  WS-DATA-COMPLETA.
008600           03  WS-ANO-COMPLETO     PIC 9(4).
008700           03  WS-MES-COMPLETO     PIC 9(2).
008800           03  WS-DIA-COMPLETO     PIC 9(2).
008900       01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA.
009000           03  WS-DATA-NUMERICA    PIC 9(8).
009100
009200      ***********************************************************
009300      *  PERIODO CORRENTE (ANO/MES DO SISTEMA) E SUA VISAO         *
009400      *  NUMERICA, USADA PARA COMPARAR COM O PERIODO DO            *
009500      *  LANCAMENTO SEM PRECISAR DE DOIS TESTES SEPARADOS.         *
009600      ***********************************************************
009700       01  WS-PERIODO-ATUAL.
009800           03  WS-ANO-PERIODO      PIC 9(4).
009900           03  WS-MES-PERIODO      PIC 9(2).
010000       01  WS-PERIODO-ATUAL-R REDEFINES WS-PERIODO-ATUAL.
010100           03  WS-PERIODO-NUMERICO PIC 9(6).
010200
010300       01  WS-PERIODO-DESPESA.
010400           03  WS-ANO-DESPESA      PIC 9(4).
010500           03  WS-MES-DESPESA      PIC 9(2).
010600       01  WS-PERIODO-DESPESA-R REDEFINES WS-PERIODO-DESPESA.
010700           03  WS-PERIODO-DESPESA-NUM PIC 9(6).
010800
010900      ***********************************************************
011000      *  TABELA DOS DOIS CODIGOS DE TIPO DESTA GERACAO, COM O      *
011100      *  ROTULO USADO NO RELATORIO (MESMO TEXTO DO BANCO41).       *
011200      ***********************************************************
011300       01  TAB-TIPOS.
011400           03  FILLER PIC X(19) VALUE "ESS Essential      ".
011500           03  FILLER PIC X(19) VALUE "DISCDiscretionary  ".
011600       01  TAB-TIPOS-R REDEFINES TAB-TIPOS.
011700           03  TIPO-ENTRADA OCCURS 2 TIMES
011800                   INDEXED BY TIPO-IDX.
011900               05  TIPO-CODIGO     PIC X(4).
012000               05  TIPO-ROTULO     PIC X(15).
012100
012200      ***********************************************************
012300      *  ACUMULADORES DO MES CORRENTE E DO ANO CORRENTE            *
012400      ***********************************************************
012500       77  WS-QTDE-MES             PIC 9(4)      COMP VALUE ZERO.
012600       77  WS-QTDE-ANO             PIC 9(4)      COMP VALUE ZERO.
012700       77  WS-TOTAL-MES            PIC S9(11)V99 VALUE ZERO.
012800       77  WS-TOTAL-ANO            PIC S9(11)V99 VALUE ZERO.
012900       77  WS-ESS-MES              PIC S9(11)V99 VALUE ZERO.
013000       77  WS-ESS-ANO              PIC S9(11)V99 VALUE ZERO.
013100       77  WS-DISC-MES             PIC S9(11)V99 VALUE ZERO.
013200       77  WS-DISC-ANO             PIC S9(11)V99 VALUE ZERO.
013300
013400       77  WS-EXPENSAS-TOTAL       PIC S9(11)V99 VALUE ZERO.
013500
013600      ***********************************************************
013700      *  LINHAS DE IMPRESSAO (LAYOUT DE IMPRESSORA, 80 COLUNAS)    *
013800      ***********************************************************
013900       01  LINHA-TRACO.
014000           02  FILLER              PIC X(80) VALUE ALL "-".
014100
014200       01  LINHA-TITULO.
014300           02  FILLER              PIC X(28)
014400                                    VALUE "EXPENSE REPORT (LEGACY FILE)".
014500           02  FILLER              PIC X(52) VALUE SPACES.
014600
014700       01  LINHA-SECAO.
014800           02  FILLER              PIC X(20) VALUE SPACES.
014900           02  SECAO-TEXTO         PIC X(20).
015000           02  FILLER              PIC X(40) VALUE SPACES.
015100
015200       01  LINHA-TRANSACOES.
015300           02  FILLER              PIC X(15) VALUE "TRANSACTIONS = ".
015400           02  TRANS-QTDE          PIC ZZZ9.
015500           02  FILLER              PIC X(61) VALUE SPACES.
015600
015700       01  LINHA-TOTAL.
015800           02  FILLER              PIC X(15) VALUE "TOTAL        = ".
015900           02  FILLER              PIC X(1)  VALUE "$".
016000           02  TOTAL-VALOR         PIC ZZ,ZZZ,ZZ9.99.
016100           02  FILLER              PIC X(49) VALUE SPACES.
016200
016300       01  LINHA-TIPO.
016400           02  FILLER              PIC X(2)  VALUE SPACES.
016500           02  TIPO-LINHA-ROTULO   PIC X(15).
016600           02  FILLER              PIC X(1)  VALUE "$".
016700           02  TIPO-LINHA-VALOR    PIC ZZ,ZZZ,ZZ9.99.
016800           02  FILLER              PIC X(47) VALUE SPACES.
016900
017000      ***********************************************************
017100      *  PROCEDURE DIVISION                                       *
017200      ***********************************************************
017300       PROCEDURE DIVISION.
017400
017500      ***********************************************************
017600      *  P00 -- ABERTURA: ARQUIVOS, DATA DO SISTEMA, TABELA DE      *
017700      *         TIPOS                                               *
017800      ***********************************************************
017900       P00-ABERTURA.
018000      *  ESTE PROGRAMA SO ABRE OS DOIS ARQUIVOS DELE MESMO
018100      *  (EXPFILE E FINREPT) -- NAO HA ORGMAST NEM TRANLOG AQUI,
018200      *  POIS A GERACAO ANTIGA DE DESPESAS (EXPREC.CPY) NUNCA
018300      *  CONHECEU O CADASTRO DE ORGANIZACOES.  NAO TENTE
018400      *  "UNIFICAR" ESTA ABERTURA COM A DO BANCO40/BANCO41 -- JA
018500      *  FOI PROPOSTO NA REVISAO CR0270 E RECUSADO, POIS OS DOIS
018600      *  MUNDOS DE DADOS NAO TEM CHAVE EM COMUM.
018700           OPEN INPUT EXPENSES.
018800           IF WS-FS-EXP NOT = "00"
018900               PERFORM P91-ERRO-ABERTURA.
019000           OPEN OUTPUT REPORT.
019100           IF WS-FS-REL NOT = "00"
019200               PERFORM P91-ERRO-ABERTURA.
019300           PERFORM P01-DATA-SISTEMA.
019400      *  O PERIODO CORRENTE E TOMADO DA DATA DO SISTEMA, NUNCA DE
019500      *  UM PARAMETRO DE JCL -- ESTE PROGRAMA SEMPRE FECHA "O MES
019600      *  QUE ESTIVER RODANDO".  QUEM PRECISAR REPROCESSAR UM MES
019700      *  ANTIGO TEM DE AJUSTAR A DATA DO SISTEMA NO JOB, PRATICA
019800      *  JA ANTIGA NESTE SETOR E ANTERIOR A ESTE PROGRAMA.
019900           MOVE WS-ANO-COMPLETO TO WS-ANO-PERIODO.
020000           MOVE WS-MES-COMPLETO TO WS-MES-PERIODO.
020100
020200      ***********************************************************
020300      *  P01 -- DATA DO SISTEMA, JANELA DE SECULO (CR0205)          *
020400      ***********************************************************
020500       P01-DATA-SISTEMA.
020600      *  ACCEPT FROM DATE SO DEVOLVE O ANO COM DOIS DIGITOS --
020700      *  ESTA E A REGRA DE JANELA DE SECULO FIXADA NA REVISAO
020800      *  CR0205 (VIRADA DO ANO 2000): AA MENOR QUE 50 CAI NO
020900      *  SECULO 2000-2049, AA MAIOR OU IGUAL A 50 FICA NO SECULO
021000      *  1950-1999.  A MESMA REGRA, COM O MESMO PONTO DE CORTE,
021100      *  E USADA NO BANCO40 E NO BANCO41 -- NAO MUDE AQUI SEM
021200      *  MUDAR NOS TRES.
021300           ACCEPT WS-DATA-ACEITA FROM DATE.
021400           IF WS-ANO-AA < 50
021500               COMPUTE WS-ANO-COMPLETO = 2000 + WS-ANO-AA
021600           ELSE
021700               COMPUTE WS-ANO-COMPLETO = 1900 + WS-ANO-AA.
021800           MOVE WS-MES-AA TO WS-MES-COMPLETO.
021900           MOVE WS-DIA-AA TO WS-DIA-COMPLETO.
022000
022100      ***********************************************************
022200      *  P10 -- UMA PASSADA COMPLETA PELO ARQUIVO DE DESPESAS       *
022300      *         DA GERACAO ANTIGA, ACUMULANDO MES CORRENTE E        *
022400      *         ANO CORRENTE                                        *
022500      ***********************************************************
022600       P10-LER.
022700      *  LACO PRINCIPAL DO PROGRAMA: GO TO EM VEZ DE PERFORM
022800      *  ... UNTIL PORQUE O ARQUIVO NAO TEM NUMERO DE REGISTROS
022900      *  CONHECIDO DE ANTEMAO (MESMO ESTILO DO BANCO40/BANCO41
023000      *  PARA OS SEUS LACOS DE LEITURA).
023100           READ EXPENSES
023200               AT END
023300                   GO TO P90-FIM.
023400      *  CR0094 30/03/2001 RFM -- UPSI-0 LIGADO NO JCL DESPEJA NO    *
023500      *         SYSOUT CADA REGISTRO LIDO DA DESPESA LEGADA -- AJUDA *
023600      *         A ACHAR REGISTRO TRUNCADO QUANDO O ARQUIVO VEM DE    *
023700      *         OUTRA PLATAFORMA COM QUEBRA DE LINHA DIFERENTE.      *
023800           IF WS-RASTRO-LIGADO
023900               DISPLAY "P10-LER DES-DATA: " DES-DATA.
024000           MOVE DES-ANO TO WS-ANO-DESPESA.
024100           MOVE DES-MES TO WS-MES-DESPESA.
024200      *  O ARQUIVO EXPFILE NUNCA FOI EXPURGADO DE UM JEITO
024300      *  CONFIAVEL (VIDE CR0058) -- AINDA HOJE TRAZ LANCAMENTOS DE
024400      *  ANOS ENCERRADOS MISTURADOS COM O ANO CORRENTE, ENTAO O
024500      *  FILTRO DE ANO ABAIXO E OBRIGATORIO, NAO OPCIONAL.
024600           IF WS-ANO-DESPESA NOT = WS-ANO-PERIODO
024700               GO TO P10-LER.
024800           PERFORM P20-ACUMULA-ANO.
024900      *  O LANCAMENTO SO ENTRA NO ACUMULADOR DO MES SE O PAR
025000      *  ANO/MES DELE CASAR EXATAMENTE COM O PERIODO CORRENTE --
025100      *  COMPARACAO NUMERICA UNICA (WS-PERIODO-DESPESA-NUM CONTRA
025200      *  WS-PERIODO-NUMERICO) EM VEZ DE DOIS TESTES SEPARADOS DE
025300      *  ANO E DE MES, PARA NAO REPETIR O ERRO DA CR0267 NO
025400      *  BANCO41 (COMPARAVA SO O MES E IGNORAVA O ANO).
025500           IF WS-PERIODO-DESPESA-NUM = WS-PERIODO-NUMERICO
025600               PERFORM P21-ACUMULA-MES.
025700           GO TO P10-LER.
025800
025900      ***********************************************************
026000      *  P20 -- ACUMULA NO TOTAL DO ANO CORRENTE                    *
026100      ***********************************************************
026200       P20-ACUMULA-ANO.
026300      *  DES-TIPO TEM SO DOIS VALORES POSSIVEIS NESTA GERACAO DE
026400      *  ARQUIVO: "ESS " (ESSENCIAL, COM UM BRANCO DE PREENCHIMENTO
026500      *  POIS O CAMPO E PIC X(4)) OU QUALQUER OUTRA COISA, TRATADA
026600      *  COMO DISCRICIONARIA.  NAO HA TERCEIRO CODIGO -- SE
026700      *  APARECER UM REGISTRO COM LIXO NESTE CAMPO ELE CAI NO
026800      *  "ELSE" E CONTA COMO DISCRICIONARIA, O QUE JA GEROU MAIS
026900      *  DE UMA DIVERGENCIA COM A CONTABILIDADE NO PASSADO.
027000           ADD 1 TO WS-QTDE-ANO.
027100           ADD DES-VALOR TO WS-TOTAL-ANO.
027200           IF DES-TIPO = "ESS "
027300               ADD DES-VALOR TO WS-ESS-ANO
027400           ELSE
027500               ADD DES-VALOR TO WS-DISC-ANO.
027600
027700      ***********************************************************
027800      *  P21 -- ACUMULA NO TOTAL DO MES CORRENTE                    *
027900      ***********************************************************
028000       P21-ACUMULA-MES.
028100      *  MESMA REGRA DE TIPO DE P20, SO QUE NOS ACUMULADORES DO
028200      *  MES.  OS DOIS PARAGRAFOS FORAM MANTIDOS SEPARADOS (E NAO
028300      *  UM SO PARAGRAFO COM DOIS PARES DE ACUMULADORES) PORQUE
028400      *  P20 RODA PARA TODO LANCAMENTO DO ANO E P21 SO PARA OS DO
028500      *  MES -- JUNTAR OS DOIS EXIGIRIA UM TESTE EXTRA A CADA
028600      *  REGISTRO, SEM GANHAR CLAREZA.
028700           ADD 1 TO WS-QTDE-MES.
028800           ADD DES-VALOR TO WS-TOTAL-MES.
028900           IF DES-TIPO = "ESS "
029000               ADD DES-VALOR TO WS-ESS-MES
029100           ELSE
029200               ADD DES-VALOR TO WS-DISC-MES.
029300
029400      ***********************************************************
029500      *  P30 -- IMPRIME O RELATORIO DE DUAS SECOES                  *
029600      ***********************************************************
029700       P30-IMPRIME-RELATORIO.
029800      *  CR0094 30/03/2001 RFM -- RELATORIO SEMPRE COMECA EM FOLHA  *
029900      *         NOVA (C01); ANTES EMENDAVA NA FOLHA DO JOB ANTERIOR *
030000      *         QUANDO O OPERADOR REPETIA O RUN NA MESMA IMPRESSORA.*
030100           WRITE REG-RELATORIO FROM LINHA-TITULO
030200               AFTER ADVANCING C01.
030300           WRITE REG-RELATORIO FROM LINHA-TRACO.
030400           PERFORM P30A-SECAO-MES THRU P30B-SECAO-ANO.
030500
030600      ***********************************************************
030700      *  P30A/P30B -- AS DUAS SECOES DO RELATORIO, SEMPRE IMPRESSAS*
030800      *               NA MESMA ORDEM (MES CORRENTE, DEPOIS ANO)     *
030900      ***********************************************************
031000       P30A-SECAO-MES.
031100      *  ROTULOS EM INGLES, FIXOS NO PROGRAMA -- ESTE RELATORIO
031200      *  DA GERACAO ANTIGA NUNCA PRECISOU DE TRADUCAO POR IDIOMA
031300      *  DE ORGANIZACAO COMO O BANCO41 (CR0302), POIS O ARQUIVO
031400      *  DE DESPESAS ANTIGO NAO CARREGA CODIGO DE IDIOMA.
031500           MOVE "CURRENT MONTH"     TO SECAO-TEXTO.
031600           WRITE REG-RELATORIO FROM LINHA-SECAO.
031700           MOVE WS-QTDE-MES TO TRANS-QTDE.
031800           WRITE REG-RELATORIO FROM LINHA-TRANSACOES.
031900           PERFORM P31-IMPRIME-TOTAL.
032000           WRITE REG-RELATORIO FROM LINHA-TRACO.
032100
032200       P30B-SECAO-ANO.
032300      *  MESMO LAYOUT DA SECAO DO MES, TROCANDO SO O ROTULO E OS
032400      *  ACUMULADORES PARA OS DE ANO -- A ORDEM (MES PRIMEIRO,
032500      *  DEPOIS ANO) E FIXA DESDE O PROGRAMA ORIGINAL DE 1993 E
032600      *  NUNCA FOI QUESTIONADA PELA CONTABILIDADE.
032700           MOVE "YEAR TO DATE"      TO SECAO-TEXTO.
032800           WRITE REG-RELATORIO FROM LINHA-SECAO.
032900           MOVE WS-QTDE-ANO TO TRANS-QTDE.
033000           WRITE REG-RELATORIO FROM LINHA-TRANSACOES.
033100           PERFORM P32-IMPRIME-TOTAL-ANO.
033200           WRITE REG-RELATORIO FROM LINHA-TRACO.
033300
033400      ***********************************************************
033500      *  P31 -- IMPRIME TOTAL E POR TIPO DO MES CORRENTE            *
033600      ***********************************************************
033700       P31-IMPRIME-TOTAL.
033800      *  DES-VALOR CHEGA COM SINAL NO ARQUIVO LEGADO (POSITIVO
033900      *  PARA UM AJUSTE A CREDITO, NEGATIVO PARA A DESPESA
034000      *  PROPRIAMENTE DITA) -- O RELATORIO SEMPRE MOSTRA O VALOR
034100      *  ABSOLUTO, POIS O LEITOR DO RELATORIO QUER SABER "QUANTO
034200      *  SE GASTOU", NAO O SINAL INTERNO DE CONTABILIDADE.
034300           MOVE WS-TOTAL-MES TO WS-EXPENSAS-TOTAL.
034400           IF WS-EXPENSAS-TOTAL < ZERO
034500               COMPUTE WS-EXPENSAS-TOTAL = WS-EXPENSAS-TOTAL * -1.
034600           MOVE WS-EXPENSAS-TOTAL TO TOTAL-VALOR.
034700           WRITE REG-RELATORIO FROM LINHA-TOTAL.
034800           IF WS-ESS-MES NOT = ZERO
034900               SET TIPO-IDX TO 1
035000               MOVE TIPO-ROTULO (TIPO-IDX) TO TIPO-LINHA-ROTULO
035100               MOVE WS-ESS-MES TO WS-EXPENSAS-TOTAL
035200               IF WS-EXPENSAS-TOTAL < ZERO
035300                   COMPUTE WS-EXPENSAS-TOTAL = WS-EXPENSAS-TOTAL * -1
035400               END-IF
035500               MOVE WS-EXPENSAS-TOTAL TO TIPO-LINHA-VALOR
035600               WRITE REG-RELATORIO FROM LINHA-TIPO.
035700           IF WS-DISC-MES NOT = ZERO
035800               SET TIPO-IDX TO 2
035900               MOVE TIPO-ROTULO (TIPO-IDX) TO TIPO-LINHA-ROTULO
036000               MOVE WS-DISC-MES TO WS-EXPENSAS-TOTAL
036100               IF WS-EXPENSAS-TOTAL < ZERO
036200                   COMPUTE WS-EXPENSAS-TOTAL = WS-EXPENSAS-TOTAL * -1
036300               END-IF
036400               MOVE WS-EXPENSAS-TOTAL TO TIPO-LINHA-VALOR
036500               WRITE REG-RELATORIO FROM LINHA-TIPO.
036600
036700      ***********************************************************
036800      *  P32 -- IMPRIME TOTAL E POR TIPO DO ANO CORRENTE            *
036900      ***********************************************************
037000       P32-IMPRIME-TOTAL-ANO.
037100      *  MESMA CONVERSAO PARA VALOR ABSOLUTO DE P31, SO QUE NOS
037200      *  ACUMULADORES DO ANO -- OS DOIS PARAGRAFOS NAO FORAM
037300      *  FUNDIDOS EM UM SO COM PARAMETRO PORQUE NESTE PROGRAMA,
037400      *  DESDE O INICIO, CADA SECAO DO RELATORIO TEM SEU PROPRIO
037500      *  PARAGRAFO DE IMPRESSAO (MESMO QUE REPITA LOGICA) -- E O
037600      *  JEITO COMO AS OUTRAS ROTINAS DESTE SETOR SAO ESCRITAS.
037700           MOVE WS-TOTAL-ANO TO WS-EXPENSAS-TOTAL.
037800           IF WS-EXPENSAS-TOTAL < ZERO
037900               COMPUTE WS-EXPENSAS-TOTAL = WS-EXPENSAS-TOTAL * -1.
038000           MOVE WS-EXPENSAS-TOTAL TO TOTAL-VALOR.
038100           WRITE REG-RELATORIO FROM LINHA-TOTAL.
038200           IF WS-ESS-ANO NOT = ZERO
038300               SET TIPO-IDX TO 1
038400               MOVE TIPO-ROTULO (TIPO-IDX) TO TIPO-LINHA-ROTULO
038500               MOVE WS-ESS-ANO TO WS-EXPENSAS-TOTAL
038600               IF WS-EXPENSAS-TOTAL < ZERO
038700                   COMPUTE WS-EXPENSAS-TOTAL = WS-EXPENSAS-TOTAL * -1
038800               END-IF
038900               MOVE WS-EXPENSAS-TOTAL TO TIPO-LINHA-VALOR
039000               WRITE REG-RELATORIO FROM LINHA-TIPO.
039100           IF WS-DISC-ANO NOT = ZERO
039200               SET TIPO-IDX TO 2
039300               MOVE TIPO-ROTULO (TIPO-IDX) TO TIPO-LINHA-ROTULO
039400               MOVE WS-DISC-ANO TO WS-EXPENSAS-TOTAL
039500               IF WS-EXPENSAS-TOTAL < ZERO
039600                   COMPUTE WS-EXPENSAS-TOTAL = WS-EXPENSAS-TOTAL * -1
039700               END-IF
039800               MOVE WS-EXPENSAS-TOTAL TO TIPO-LINHA-VALOR
039900               WRITE REG-RELATORIO FROM LINHA-TIPO.
040000
040100      ***********************************************************
040200      *  P90 -- ENCERRAMENTO                                      *
040300      ***********************************************************
040400       P90-FIM.
040500      *  SO EXISTE UMA CHAMADA AO RELATORIO AQUI, NO FIM DO
040600      *  PROCESSAMENTO -- DIFERENTE DO BANCO41, ESTE PROGRAMA NAO
040700      *  IMPRIME UM BLOCO POR CHAVE DE QUEBRA (NAO HA QUEBRA DE
040800      *  ORGANIZACAO AQUI), SO O RESUMO FINAL DAS DUAS SECOES.
040900           PERFORM P30-IMPRIME-RELATORIO.
041000           CLOSE EXPENSES.
041100           CLOSE REPORT.
041200           STOP RUN.
041300
041400      ***********************************************************
041500      *  P91 -- ERRO NA ABERTURA DE ARQUIVO                        *
041600      ***********************************************************
041700       P91-ERRO-ABERTURA.
041800           DISPLAY "BANCO42 -- ERRO NA ABERTURA DE ARQUIVO".
041900           STOP RUN.
