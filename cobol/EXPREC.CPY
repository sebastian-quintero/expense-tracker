000100      ***********************************************************
000200      *  EXPREC.CPY  --  REGISTRO DE DESPESA (GERACAO ANTIGA)     *
000300      *                                                           *
000400      *  Layout do arquivo de despesas da geracao anterior do      *
000500      *  sistema (antes da ficha de organizacoes/usuarios).        *
000600      *  Mantido por BANCO42 somente para o relatorio mensal de    *
000700      *  compatibilidade; a geracao atual usa LEDGREC.CPY.         *
000800      *                                                           *
000900      *  HISTORICO                                                *
001000      *  02/11/1991 RFM  CRIACAO DO LAYOUT (GERACAO ANTIGA).       CR0120
001100      *  21/09/1998 LCS  REVISAO GERAL VIRADA DO ANO 2000.         CR0204
001200      ***********************************************************
001300       01  REG-DESPESA-ANTIGA.
001400           03  DES-DATA                PIC 9(8).
001500           03  DES-DATA-R REDEFINES DES-DATA.
001600               05  DES-ANO             PIC 9(4).
001700               05  DES-MES             PIC 9(2).
001800               05  DES-DIA             PIC 9(2).
001900           03  DES-TIPO                PIC X(4).
002000      *         "ESS " ESSENCIAL / "DISC" DISCRICIONARIA
002100           03  DES-VALOR               PIC S9(11)V99.
002200           03  DES-DESCRICAO           PIC X(40).
002300           03  FILLER                  PIC X(9).
