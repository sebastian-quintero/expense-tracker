000100      ***********************************************************
000200      *  CMDREC.CPY  --  REGISTRO DE REQUISICAO (MENSAGEM RECEB.)  *
000300      *                                                           *
000400      *  Layout do arquivo COMMAND-REQUESTS.  Uma mensagem de      *
000500      *  entrada por registro; o primeiro token de REQ-TEXTO e     *
000600      *  o comando (vide BANCO40, P11-EXTRAI-COMANDO).             *
000700      *                                                           *
000800      *  Tamanho de registro fixo em 96 bytes (16+80) -- layout    *
000900      *  de intercambio com o aplicativo de mensagens, sem         *
001000      *  folga para FILLER de expansao.                           *
001100      *                                                           *
001200      *  HISTORICO                                                *
001300      *  14/03/1989 RFM  CRIACAO DO LAYOUT DE ENTRADA.             CR0101
001400      *  19/07/2004 MAO  AMPLIADO CAMPO DE TEXTO PARA 80 POSICOES  CR0263
001500      *              (COMANDOS COM DESCRICAO LONGA).               CR0263
001600      ***********************************************************
001700       01  REG-REQUISICAO.
001800           03  REQ-FONE                PIC X(16).
001900           03  REQ-TEXTO               PIC X(80).
002000      *         1o TOKEN = COMANDO, RESTANTE = ARGUMENTOS
