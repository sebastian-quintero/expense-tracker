000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    BANCO41.
000300       AUTHOR.        MARCO ANTONIO OLIVEIRA.
000400       INSTALLATION.  ELDORADO - CONTROLE FINANCEIRO.
000500       DATE-WRITTEN.  19/07/2004.
000600       DATE-COMPILED. 19/07/2004.
000700       SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000800      ***********************************************************
000900      *  BANCO41  --  RELATORIO FINANCEIRO MENSAL POR ORGANIZACAO *
001000      *                                                           *
001100      *  Para cada organizacao do cadastro ORGANIZATIONS, le o     *
001200      *  livro-caixa (TRANSACTIONS) do comeco ao fim, selecionando  *
001300      *  os lancamentos do ano corrente daquela organizacao, e      *
001400      *  acumula por mes (receita/essencial/nao essencial e         *
001500      *  contagem).  Tambem separa os lancamentos de despesa do     *
001600      *  mes corrente como candidatos ao quadro das dez maiores.    *
001700      *                                                           *
001800      *  Imprime um bloco por mes com atividade (mais recente       *
001900      *  primeiro), seguido do quadro das dez maiores despesas do   *
002000      *  mes corrente.  Nomes de mes em ingles ou espanhol,         *
002100      *  conforme o idioma da organizacao.                         *
002200      *                                                           *
002300      *  Disparado pelo comando REPORT/REPORTE recebido pelo        *
002400      *  BANCO40 (vide P41-COMANDO-RELATORIO); roda como job de     *
002500      *  lote em separado, relendo TRANSACTIONS uma vez por         *
002600      *  organizacao (arquivo pequeno; nao compensa ordenar).       *
002700      *                                                           *
002800      *  HISTORICO DE ALTERACOES                                   *
002900      *  19/07/2004 MAO  PROGRAMA INICIAL -- QUADRO MENSAL E        CR0266
003000      *              QUADRO DAS DEZ MAIORES DESPESAS.              CR0266
003100      *  23/08/2004 MAO  CORRIGIDA SELECAO DO MES CORRENTE NO        CR0267
003200      *              QUADRO DAS DEZ MAIORES (COMPARAVA O MES DA     CR0267
003300      *              DATA DO SISTEMA, E NAO O DO LANCAMENTO).       CR0267
003400      *  11/02/2009 PCS  TRADUCAO DOS ROTULOS DE CATEGORIA NO        CR0302
003500      *              QUADRO DAS DEZ MAIORES PARA O IDIOMA DA        CR0302
003600      *              ORGANIZACAO (ANTES SO SAIA EM INGLES).         CR0302
003700      ***********************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100      *  C01 E O CANAL DE SALTO DE FORMULARIO DA IMPRESSORA DESTE
004200      *  SETOR (MESMO MNEMONICO USADO NO BANCO42) -- CADA BLOCO DE
004300      *  ORGANIZACAO COMECA FOLHA NOVA, VIDE P10-RELATORIO-ORG.
004400      *  UPSI-0 E O SWITCH DE CONSOLE LIGADO/DESLIGADO PELO OPERADOR NO
004500      *  JCL, USADO AQUI PARA O RASTRO DE ACOMPANHAMENTO DO RUN.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           UPSI-0 ON STATUS IS WS-RASTRO-LIGADO
004900                  OFF STATUS IS WS-RASTRO-DESLIGADO.
005000
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300      *  OS TRES ARQUIVOS DESTE PROGRAMA: CADASTRO DE ORGANIZACOES (SO
005400      *  LEITURA), LIVRO-CAIXA (SO LEITURA, RELIDO POR ORGANIZACAO) E O
005500      *  RELATORIO DE SAIDA (SO ESCRITA, LINE SEQUENTIAL PARA IR DIRETO
005600      *  AO SYSOUT OU A UM ARQUIVO DE IMPRESSAO).
005700           SELECT ORGANIZATIONS ASSIGN TO ORGMAST
005800               ORGANIZATION IS SEQUENTIAL
005900               FILE STATUS IS WS-FS-ORG.
006000
006100           SELECT TRANSACTIONS ASSIGN TO TRANLOG
006200               ORGANIZATION IS SEQUENTIAL
006300               FILE STATUS IS WS-FS-LOG.
006400
006500           SELECT REPORT ASSIGN TO FINREPT
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS WS-FS-REL.
006800
006900       DATA DIVISION.
007000       FILE SECTION.
007100       FD  ORGANIZATIONS
007200           LABEL RECORD IS STANDARD.
007300       COPY ORGREC.
007400
007500       FD  TRANSACTIONS
007600           LABEL RECORD IS STANDARD.
007700       COPY LEDGREC.
007800
007900       FD  REPORT
008000           LABEL RECORD IS OMITTED.
008100       01  REG-RELATORIO                  PIC X(80).
008200
008300       WORKING-STORAGE SECTION.
008400
008500      ***********************************************************
008600      *  INDICADORES DE ESTADO DO ARQUIVO (FILE STATUS)           *
008700      ***********************************************************
008800      *  OS TRES FILE STATUS FICAM SEPARADOS, UM POR ARQUIVO -- NAO HA
008900      *  UM SO CAMPO COMPARTILHADO, PARA NAO PERDER O STATUS DE UM
009000      *  ARQUIVO QUANDO SE TESTA O STATUS DE OUTRO.
009100       77  WS-FS-ORG               PIC XX VALUE "00".
009200       77  WS-FS-LOG               PIC XX VALUE "00".
009300       77  WS-FS-REL               PIC XX VALUE "00".
009400
009500       77  WS-RASTRO-LIGADO        PIC X VALUE "N".
009600       77  WS-RASTRO-DESLIGADO     PIC X VALUE "S".
009700
009800      ***********************************************************
009900      *  DATA DO SISTEMA (ACCEPT FROM DATE DA SO -- 2 DIG.ANO)    *
010000      *  CONVERTIDA PARA ANO DE 4 DIGITOS (JANELA DE SECULO).      *
010100      ***********************************************************
010200       01  WS-DATA-ACEITA.
010300           03  WS-ANO-AA           PIC 99.
010400           03  WS-MES-AA           PIC 99.
010500           03  WS-DIA-AA           PIC 99.
010600
010700       01  WS-DATA-COMPLETA.
010800           03  WS-ANO-COMPLETO     PIC 9(4).
010900           03  WS-MES-COMPLETO     PIC 9(2).
011000           03  WS-DIA-COMPLETO     PIC 9(2).
011100       01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA.
011200           03  WS-DATA-NUMERICA    PIC 9(8).
011300
011400      ***********************************************************
011500      *  CADASTRO DE ORGANIZACOES EM MEMORIA (PERCORRIDO UMA VEZ,  *
011600      *  UM RELATORIO COMPLETO POR ENTRADA)                        *
011700      ***********************************************************
011800       01  TAB-ORGANIZACOES.
011900           03  OT-ENTRADA OCCURS 500 TIMES
012000                   INDEXED BY OT-IDX.
012100               05  OT-CODIGO       PIC 9(5).
012200               05  OT-DATA         PIC 9(8).
012300               05  OT-NOME         PIC X(30).
012400               05  OT-IDIOMA       PIC X(2).
012500               05  OT-MOEDA        PIC X(3).
012600               05  FILLER          PIC X(1).
012700      *  CONTADOR E INDICE DE PERCURSO DO CADASTRO EM MEMORIA -- COMP
012800      *  PORQUE SAO USADOS EM ARITMETICA E EM VARYING A CADA ITERACAO
012900      *  DO RELATORIO.
013000       77  WS-ORG-COUNT            PIC 9(4) COMP VALUE ZERO.
013100       77  WS-ORG-ATUAL-IDX        PIC 9(4) COMP VALUE ZERO.
013200
013300      ***********************************************************
013400      *  ACUMULADORES MENSAIS DA ORGANIZACAO CORRENTE (12 MESES)   *
013500      ***********************************************************
013600       01  TAB-MESES-ACUM.
013700           03  MES-ENTRADA OCCURS 12 TIMES
013800                   INDEXED BY MES-IDX.
013900               05  MES-QTDE        PIC 9(4)      COMP VALUE ZERO.
014000               05  MES-INCOME      PIC S9(11)V99 VALUE ZERO.
014100               05  MES-ESSENCIAL   PIC S9(11)V99 VALUE ZERO.
014200               05  MES-NAO-ESSEN   PIC S9(11)V99 VALUE ZERO.
014300
014400      ***********************************************************
014500      *  CANDIDATOS A MAIORES DESPESAS DO MES CORRENTE             *
014600      *  DECISAO DE PROJETO: 50 ENTRADAS E FOLGA AMPLA PARA O       *
014700      *  VOLUME MENSAL TIPICO DE UMA UNICA ORGANIZACAO; SELECAO     *
014800      *  DAS DEZ MAIORES E FEITA POR ORDENACAO POR SELECAO (P35).   *
014900      ***********************************************************
015000       01  TAB-CANDIDATOS.
015100           03  CAND-ENTRADA OCCURS 50 TIMES.
015200               05  CAND-VALOR      PIC S9(11)V99 VALUE ZERO.
015300               05  CAND-DATA       PIC 9(8)      VALUE ZERO.
015400               05  CAND-RUBRICA    PIC X(13)     VALUE SPACES.
015500               05  CAND-DESCRICAO  PIC X(40)     VALUE SPACES.
015600       77  WS-CAND-COUNT           PIC 9(3) COMP VALUE ZERO.
015700       77  WS-CAND-MAIOR-IDX       PIC 9(3) COMP VALUE ZERO.
015800       77  WS-CAND-RANK            PIC 9(2) COMP VALUE ZERO.
015900       77  WS-ABS-MAIOR            PIC S9(11)V99 VALUE ZERO.
016000       77  WS-ABS-J                PIC S9(11)V99 VALUE ZERO.
016100       01  WS-CAND-TMP.
016200           03  WS-CAND-TMP-VALOR      PIC S9(11)V99 VALUE ZERO.
016300           03  WS-CAND-TMP-DATA       PIC 9(8)      VALUE ZERO.
016400           03  WS-CAND-TMP-RUBRICA    PIC X(13)     VALUE SPACES.
016500           03  WS-CAND-TMP-DESCRICAO  PIC X(40)     VALUE SPACES.
016600
016700      ***********************************************************
016800      *  NOMES DE MES -- TABELA EM INGLES E EM ESPANHOL            *
016900      ***********************************************************
017000      *  OS NOMES DE MES EM INGLES FICAM EM FILLER COM VALUE, E A VISAO
017100      *  OCCURS (TAB-MESES-EN-R) E QUE E USADA NO PROGRAMA -- O MESMO
017200      *  TRUQUE DE REDEFINES JA USADO EM OUTRAS TABELAS DESTE SETOR
017300      *  PARA TRANSFORMAR UMA LISTA DE VALUES EM UMA TABELA INDEXADA
017400      *  SEM TER DE CARREGAR NADA EM TEMPO DE EXECUCAO.
017500       01  TAB-MESES-EN.
017600           03  FILLER PIC X(9)  VALUE "January  ".
017700           03  FILLER PIC X(9)  VALUE "February ".
017800           03  FILLER PIC X(9)  VALUE "March    ".
017900           03  FILLER PIC X(9)  VALUE "April    ".
018000           03  FILLER PIC X(9)  VALUE "May      ".
018100           03  FILLER PIC X(9)  VALUE "June     ".
018200           03  FILLER PIC X(9)  VALUE "July     ".
018300           03  FILLER PIC X(9)  VALUE "August   ".
018400           03  FILLER PIC X(9)  VALUE "September".
018500           03  FILLER PIC X(9)  VALUE "October  ".
018600           03  FILLER PIC X(9)  VALUE "November ".
018700           03  FILLER PIC X(9)  VALUE "December ".
018800       01  TAB-MESES-EN-R REDEFINES TAB-MESES-EN.
018900           03  MES-NOME-EN OCCURS 12 TIMES PIC X(9).
019000
019100      *  MESMO TRUQUE DA TABELA EM INGLES, AGORA COM OS NOMES EM
019200      *  ESPANHOL -- AS DUAS TABELAS TEM O MESMO NUMERO DE ENTRADAS E
019300      *  A MESMA ORDEM (JANEIRO A DEZEMBRO), ENTAO MES-IDX SERVE PARA
019400      *  AS DUAS SEM PRECISAR DE CONVERSAO.
019500       01  TAB-MESES-ES.
019600           03  FILLER PIC X(9)  VALUE "Enero    ".
019700           03  FILLER PIC X(9)  VALUE "Febrero  ".
019800           03  FILLER PIC X(9)  VALUE "Marzo    ".
019900           03  FILLER PIC X(9)  VALUE "Abril    ".
020000           03  FILLER PIC X(9)  VALUE "Mayo     ".
020100           03  FILLER PIC X(9)  VALUE "Junio    ".
020200           03  FILLER PIC X(9)  VALUE "Julio    ".
020300           03  FILLER PIC X(9)  VALUE "Agosto   ".
020400           03  FILLER PIC X(9)  VALUE "Septiembre".
020500           03  FILLER PIC X(9)  VALUE "Octubre  ".
020600           03  FILLER PIC X(9)  VALUE "Noviembre".
020700           03  FILLER PIC X(9)  VALUE "Diciembre".
020800       01  TAB-MESES-ES-R REDEFINES TAB-MESES-ES.
020900           03  MES-NOME-ES OCCURS 12 TIMES PIC X(9).
021000
021100      ***********************************************************
021200      *  ROTULO DE CATEGORIA TRADUZIDO (ESSENTIAL/NON ESSENTIAL)   *
021300      ***********************************************************
021400      *  AREA DE TRABALHO PARA MONTAR O ROTULO JA TRADUZIDO (ESSENTIAL/
021500      *  NON ESSENTIAL OU ESENCIAL/NO ESENCIAL) ANTES DE MOVER PARA A
021600      *  LINHA DE IMPRESSAO -- VIDE P36.
021700       77  WS-ROTULO-CAND          PIC X(15) VALUE SPACES.
021800
021900      *  WS-I E WS-J SAO OS INDICES DE USO GERAL DA ORDENACAO POR
022000      *  SELECAO (P30/P31/P32) -- WS-MES-NUM E WS-MES-NOME SAO USADOS
022100      *  NA IMPRESSAO DO BLOCO MENSAL (P20).
022200       77  WS-I                    PIC 9(4) COMP VALUE ZERO.
022300       77  WS-J                    PIC 9(4) COMP VALUE ZERO.
022400       77  WS-MES-NUM              PIC 9(2) COMP VALUE ZERO.
022500       77  WS-MES-NOME             PIC X(9) VALUE SPACES.
022600
022700      *  AREAS DE TRABALHO PARA OS CALCULOS DE PERCENTUAL E VALOR
022800      *  ABSOLUTO USADOS EM P21, P22 E P36 -- SAO CAMPOS DE USO GERAL,
022900      *  REUTILIZADOS DE PARAGRAFO PARA PARAGRAFO, NAO GUARDAM ESTADO
023000      *  ENTRE UM BLOCO MENSAL E O PROXIMO.
023100       77  WS-EXPENSAS-TOTAL       PIC S9(11)V99 VALUE ZERO.
023200       77  WS-SAVINGS              PIC S9(11)V99 VALUE ZERO.
023300       77  WS-RAZAO-SAVINGS        PIC S9(3)     COMP VALUE ZERO.
023400       77  WS-RAZAO-ESSENCIAL      PIC S9(3)     COMP VALUE ZERO.
023500       77  WS-RAZAO-NAO-ESSEN      PIC S9(3)     COMP VALUE ZERO.
023600       77  WS-RAZAO-CALC           PIC S9(7)V99  VALUE ZERO.
023700
023800      *  ESTES CAMPOS DE EDICAO FICAM AQUI MAS, DIFERENTE DO BANCO40,
023900      *  NAO SAO USADOS PARA MONTAR STRING DE RESPOSTA -- SOBRARAM DE
024000      *  UMA VERSAO ANTERIOR DO PROGRAMA E FORAM MANTIDOS PORQUE SAO
024100      *  INOFENSIVOS; OS CAMPOS DE EDICAO REALMENTE USADOS SAO OS DAS
024200      *  PROPRIAS LINHAS DE IMPRESSAO (INCOME-VALOR, SAVINGS-VALOR ETC).
024300       01  WS-MOSTRA-VALOR         PIC ZZ,ZZZ,ZZ9.99.
024400       01  WS-MOSTRA-QTDE          PIC ZZZ9.
024500       01  WS-MOSTRA-RAZAO         PIC ZZ9.
024600       01  WS-MOSTRA-RANK          PIC Z9.
024700       01  WS-MOSTRA-DIA           PIC 99/99/9999.
024800
024900      ***********************************************************
025000      *  LINHAS DE IMPRESSAO DO RELATORIO (80 COLUNAS)             *
025100      ***********************************************************
025200      *  AS LINHAS DE IMPRESSAO ABAIXO SEGUEM O MESMO ESTILO DO
025300      *  BANCO40/BANCO42: UM 01-RECORD POR TIPO DE LINHA, CAMPOS
025400      *  VARIAVEIS NOMEADOS E O RESTO DA LINHA EM F (FILLER) ATE
025500      *  COMPLETAR OS 80 BYTES DE REG-RELATORIO.
025600       01  LINHA-TRACO.
025700           02  F       PIC X(80) VALUE ALL "-".
025800
025900      *  TITULO DO RELATORIO: NOME E CODIGO DE MOEDA DA ORGANIZACAO NO
026000      *  MEIO DA LINHA, ENTRE O ROTULO FIXO E O RESTO EM BRANCO.
026100       01  LINHA-TITULO.
026200           02  F       PIC X(20) VALUE "RELATORIO FINANCEIRO".
026300           02  F       PIC X(4)  VALUE " -- ".
026400           02  TIT-ORG-NOME        PIC X(30).
026500           02  F       PIC X(4)  VALUE " -- ".
026600           02  TIT-MOEDA-BASE      PIC X(3).
026700           02  F       PIC X(19) VALUE SPACES.
026800
026900      *  CABECALHO DE CADA BLOCO MENSAL -- NUMERO DO MES (1 A 12) E O
027000      *  NOME JA TRADUZIDO PARA O IDIOMA DA ORGANIZACAO.
027100       01  LINHA-MES.
027200           02  MES-MM              PIC Z9.
027300           02  F       PIC X(2)  VALUE ". ".
027400           02  MES-NOME-LINHA      PIC X(9).
027500           02  F       PIC X(67) VALUE SPACES.
027600
027700      *  CONTAGEM DE LANCAMENTOS DO MES -- MESMO ROTULO E FORMATO DO
027800      *  BANCO42, PARA MANTER O VISUAL DOS DOIS RELATORIOS PARECIDO.
027900       01  LINHA-TRANSACOES.
028000           02  F       PIC X(16) VALUE "TRANSACTIONS = ".
028100           02  TRANS-QTDE          PIC ZZZ9.
028200           02  F       PIC X(60) VALUE SPACES.
028300
028400      *  LINHA DE RECEITA DO MES -- SO SAI SE MES-INCOME FOR MAIOR QUE
028500      *  ZERO (VIDE P21); QUANDO A ORGANIZACAO NAO TEVE RECEITA NO MES
028600      *  ESTA LINHA SIMPLESMENTE NAO APARECE NO BLOCO.
028700       01  LINHA-INCOME.
028800           02  F       PIC X(15) VALUE "INCOME       = ".
028900           02  F       PIC X     VALUE "$".
029000           02  INCOME-VALOR        PIC ZZ,ZZZ,ZZ9.99.
029100           02  F       PIC X(50) VALUE SPACES.
029200
029300      *  PERCENTUAL E VALOR DA ECONOMIA DO MES (RECEITA MENOS
029400      *  DESPESAS, QUANDO POSITIVO) -- VIDE O CALCULO DE FLOOR SEM
029500      *  FUNCTION EM P21-IMPRIME-INCOME-SAVINGS.
029600       01  LINHA-SAVINGS.
029700           02  F       PIC X(2)  VALUE SPACES.
029800           02  F       PIC X(10) VALUE "SAVINGS (".
029900           02  SAVINGS-RAZAO       PIC ZZ9.
030000           02  F       PIC X(4)  VALUE "%)  ".
030100           02  F       PIC X     VALUE "$".
030200           02  SAVINGS-VALOR       PIC ZZ,ZZZ,ZZ9.99.
030300           02  F       PIC X(43) VALUE SPACES.
030400
030500      *  TOTAL DE DESPESAS DO MES, JA EM VALOR ABSOLUTO (O SINAL
030600      *  CONTABIL NEGATIVO NUNCA VAI PARA O RELATORIO IMPRESSO).
030700       01  LINHA-EXPENSES.
030800           02  F       PIC X(15) VALUE "EXPENSES     = ".
030900           02  F       PIC X     VALUE "$".
031000           02  EXPENSES-VALOR      PIC ZZ,ZZZ,ZZ9.99.
031100           02  F       PIC X(50) VALUE SPACES.
031200
031300      *  DETALHE DA PARTE ESSENCIAL DAS DESPESAS DO MES, COM O
031400      *  PERCENTUAL SOBRE O TOTAL -- SO SAI SE HOUVE DESPESA ESSENCIAL
031500      *  NO MES (VIDE P22).
031600       01  LINHA-ESSENCIAL.
031700           02  F       PIC X(2)  VALUE SPACES.
031800           02  F       PIC X(12) VALUE "ESSENTIAL (".
031900           02  ESSEN-RAZAO         PIC ZZ9.
032000           02  F       PIC X(9)  VALUE "%)      $".
032100           02  ESSEN-VALOR         PIC ZZ,ZZZ,ZZ9.99.
032200           02  F       PIC X(39) VALUE SPACES.
032300
032400      *  MESMO DETALHE DE LINHA-ESSENCIAL, PARA A PARTE NAO ESSENCIAL.
032500       01  LINHA-NAO-ESSENCIAL.
032600           02  F       PIC X(2)  VALUE SPACES.
032700           02  F       PIC X(16) VALUE "NON ESSENTIAL (".
032800           02  NAO-ESSEN-RAZAO     PIC ZZ9.
032900           02  F       PIC X(5)  VALUE "%)  $".
033000           02  NAO-ESSEN-VALOR     PIC ZZ,ZZZ,ZZ9.99.
033100           02  F       PIC X(39) VALUE SPACES.
033200
033300      *  CABECALHO FIXO DO QUADRO DAS DEZ MAIORES -- SO SAI SE HOUVE
033400      *  PELO MENOS UM CANDIDATO NO MES CORRENTE (VIDE P35).
033500       01  LINHA-TOPO10-CABEC.
033600           02  F       PIC X(40) VALUE
033700               "TOP 10 EXPENSES THIS MONTH".
033800           02  F       PIC X(40) VALUE SPACES.
033900
034000      *  AS TRES LINHAS DO QUADRO DAS DEZ MAIORES SAO IMPRESSAS EM
034100      *  SEQUENCIA PARA CADA DESPESA CANDIDATA: RANKING E VALOR (ESTA
034200      *  LINHA), DATA E CATEGORIA (TOPO10-2) E DESCRICAO (TOPO10-3).
034300       01  LINHA-TOPO10-1.
034400           02  F       PIC X(2)  VALUE SPACES.
034500           02  TOPO-RANK           PIC Z9.
034600           02  F       PIC X(2)  VALUE ". ".
034700           02  F       PIC X     VALUE "$".
034800           02  TOPO-VALOR          PIC ZZ,ZZZ,ZZ9.99.
034900           02  F       PIC X(59) VALUE SPACES.
035000
035100      *  SEGUNDA LINHA DE CADA DESPESA DO QUADRO DAS DEZ MAIORES: DATA
035200      *  DO LANCAMENTO E ROTULO DE CATEGORIA JA TRADUZIDO (VIDE P36).
035300       01  LINHA-TOPO10-2.
035400           02  F       PIC X(6)  VALUE SPACES.
035500           02  TOPO-DIA            PIC 99/99/9999.
035600           02  F       PIC X(2)  VALUE "  ".
035700           02  TOPO-ROTULO         PIC X(15).
035800           02  F       PIC X(47) VALUE SPACES.
035900
036000      *  TERCEIRA E ULTIMA LINHA DE CADA DESPESA DO QUADRO: A
036100      *  DESCRICAO LIVRE DIGITADA PELO USUARIO NO COMANDO ORIGINAL.
036200       01  LINHA-TOPO10-3.
036300           02  F       PIC X(6)  VALUE SPACES.
036400           02  TOPO-DESCRICAO      PIC X(40).
036500           02  F       PIC X(34) VALUE SPACES.
036600
036700       PROCEDURE DIVISION.
036800
036900      ***********************************************************
037000      *  P00 -- ABERTURA: CARGA DO CADASTRO, DATA DO SISTEMA E     *
037100      *         UM RELATORIO COMPLETO POR ORGANIZACAO CADASTRADA   *
037200      ***********************************************************
037300       P00-ABERTURA.
037400      *  O CADASTRO INTEIRO DE ORGANIZACOES VAI PARA A MEMORIA
037500      *  ANTES DE ABRIR O RELATORIO DE SAIDA -- SAO NO MAXIMO 500
037600      *  ENTRADAS (TAB-ORGANIZACOES), VOLUME PEQUENO PARA ESTE
037700      *  SETOR, E ASSIM CADA PASSADA PELO LIVRO-CAIXA (P12) SO
037800      *  PRECISA COMPARAR O CODIGO DA ORGANIZACAO, SEM REABRIR
037900      *  ORGMAST A CADA ITERACAO.
038000           PERFORM P01-CARREGA-ORGANIZACOES.
038100           PERFORM P02-DATA-SISTEMA.
038200           OPEN OUTPUT REPORT.
038300      *  UM RELATORIO COMPLETO (P10) POR ENTRADA DO CADASTRO, NA
038400      *  ORDEM EM QUE O CADASTRO FOI CARREGADO -- QUE E A ORDEM
038500      *  FISICA DO ARQUIVO ORGMAST, NAO ORDEM ALFABETICA NEM POR
038600      *  CODIGO.  JA FOI PERGUNTADO SE DEVERIA SAIR ORDENADO POR
038700      *  NOME; A RESPOSTA DO SETOR FOI QUE O ARQUIVO JA VEM NA
038800      *  ORDEM DE CADASTRO E ISSO BASTA PARA OS FINS DO RELATORIO.
038900           PERFORM P10-RELATORIO-ORG
039000               VARYING WS-ORG-ATUAL-IDX FROM 1 BY 1
039100               UNTIL WS-ORG-ATUAL-IDX > WS-ORG-COUNT.
039200           GO TO P90-FIM.
039300
039400      *  FS = "35" NA ABERTURA SIGNIFICA ARQUIVO VAZIO (ORGMAST SEM
039500      *  NENHUMA ORGANIZACAO CADASTRADA) -- NESTE CASO O PROGRAMA NAO
039600      *  TENTA LER NEM FECHAR O ARQUIVO, E O RELATORIO SAI SEM NENHUM
039700      *  BLOCO (WS-ORG-COUNT FICA ZERO E O PERFORM DE P00 NEM EXECUTA).
039800       P01-CARREGA-ORGANIZACOES.
039900           MOVE ZERO TO WS-ORG-COUNT.
040000           OPEN INPUT ORGANIZATIONS.
040100      *  FS=35 NA ABERTURA SIGNIFICA ARQUIVO VAZIO -- NAO E ERRO, SO
040200      *  NAO HA NENHUMA ORGANIZACAO CADASTRADA, E O RELATORIO SAI SEM
040300      *  NENHUM BLOCO.
040400           IF WS-FS-ORG = "35"
040500               GO TO P01-FIM.
040600      *  LACO DE LEITURA DO CADASTRO DE ORGANIZACOES -- CARREGA TUDO
040700      *  NA MEMORIA (TAB-ORGANIZACOES) ANTES DE ABRIR O RELATORIO,
040800      *  CONFORME EXPLICADO NO COMENTARIO DE P00-ABERTURA.
040900       P01-LER.
041000           READ ORGANIZATIONS
041100               AT END
041200                   GO TO P01-FIM.
041300           ADD 1 TO WS-ORG-COUNT.
041400           SET OT-IDX TO WS-ORG-COUNT.
041500      *  OS CINCO CAMPOS COPIADOS SAO OS UNICOS USADOS NESTE RELATORIO
041600      *  (CODIGO PARA CASAR COM O LIVRO-CAIXA, NOME E MOEDA PARA O
041700      *  TITULO, IDIOMA PARA ESCOLHER A TABELA DE MESES EN/ES) -- A
041800      *  DATA DE CADASTRO (ORG-DATA) VAI PARA A TABELA SO PORQUE FAZ
041900      *  PARTE DO LAYOUT DE ORGREC, MAS NENHUM PARAGRAFO DESTE
042000      *  PROGRAMA A UTILIZA.
042100           MOVE ORG-CODIGO  TO OT-CODIGO  (OT-IDX).
042200           MOVE ORG-DATA    TO OT-DATA    (OT-IDX).
042300           MOVE ORG-NOME    TO OT-NOME    (OT-IDX).
042400           MOVE ORG-IDIOMA  TO OT-IDIOMA  (OT-IDX).
042500           MOVE ORG-MOEDA   TO OT-MOEDA   (OT-IDX).
042600      *  VOLTA PARA LER A PROXIMA ORGANIZACAO DO CADASTRO.
042700           GO TO P01-LER.
042800       P01-FIM.
042900           IF WS-FS-ORG NOT = "35"
043000               CLOSE ORGANIZATIONS.
043100
043200      *  MESMA JANELA DE SECULO USADA NO BANCO40 E NO BANCO42 (CR0205)
043300      *  -- SE ALGUM DIA MUDAR O PONTO DE CORTE, MUDAR NOS TRES.
043400       P02-DATA-SISTEMA.
043500           ACCEPT WS-DATA-ACEITA FROM DATE.
043600           MOVE WS-DIA-AA TO WS-DIA-COMPLETO.
043700           MOVE WS-MES-AA TO WS-MES-COMPLETO.
043800           IF WS-ANO-AA < 50
043900               COMPUTE WS-ANO-COMPLETO = 2000 + WS-ANO-AA
044000           ELSE
044100               COMPUTE WS-ANO-COMPLETO = 1900 + WS-ANO-AA.
044200
044300      ***********************************************************
044400      *  P10 -- UM RELATORIO COMPLETO PARA A ORGANIZACAO CORRENTE  *
044500      ***********************************************************
044600       P10-RELATORIO-ORG.
044700      *  CR0187 11/06/2007 MAO -- UPSI-0 LIGADO NO JCL MOSTRA NO     *
044800      *         SYSOUT QUAL ORGANIZACAO ESTA SENDO FECHADA, PARA O   *
044900      *         OPERADOR ACOMPANHAR UM RUN LONGO SEM ESPERAR A       *
045000      *         IMPRESSORA.                                         *
045100           IF WS-RASTRO-LIGADO
045200               DISPLAY "P10-RELATORIO-ORG: " OT-CODIGO (WS-ORG-ATUAL-IDX).
045300      *  OS ACUMULADORES MENSAIS (TAB-MESES-ACUM) E A LISTA DE
045400      *  CANDIDATOS A MAIOR DESPESA (TAB-CANDIDATOS) SAO REZERADOS A
045500      *  CADA ORGANIZACAO -- SAO ESTRUTURAS DE TRABALHO DA ORGANIZACAO
045600      *  CORRENTE, NAO ACUMULAM DE UMA ORGANIZACAO PARA A PROXIMA.
045700           PERFORM P11-ZERA-ACUMULADORES.
045800           PERFORM P12-VARRE-LANCAMENTOS.
045900           MOVE OT-NOME  (WS-ORG-ATUAL-IDX) TO TIT-ORG-NOME.
046000           MOVE OT-MOEDA (WS-ORG-ATUAL-IDX) TO TIT-MOEDA-BASE.
046100      *  CR0187 11/06/2007 MAO -- CADA ORGANIZACAO AGORA INICIA     *
046200      *         FOLHA NOVA NO RELATORIO (C01), EM VEZ DE EMENDAR NA  *
046300      *         FOLHA ANTERIOR -- PEDIDO DO SETOR DE CONTABILIDADE.  *
046400           WRITE REG-RELATORIO FROM LINHA-TRACO
046500               AFTER ADVANCING C01.
046600           WRITE REG-RELATORIO FROM LINHA-TITULO.
046700           WRITE REG-RELATORIO FROM LINHA-TRACO.
046800      *  OS DOZE MESES SAO IMPRESSOS DO MES 12 PARA O MES 1 (CR0266) --
046900      *  O SETOR PEDIU QUE O RELATORIO MOSTRE A ATIVIDADE MAIS RECENTE
047000      *  PRIMEIRO, EM VEZ DA ORDEM CALENDARIO NORMAL.  MESES SEM NENHUM
047100      *  LANCAMENTO (MES-QTDE ZERO) SAO PULADOS SEM IMPRIMIR NADA -- VIDE
047200      *  O GO TO P20-EXIT NO INICIO DE P20-IMPRIME-MESES.
047300           PERFORM P20-IMPRIME-MESES
047400               VARYING WS-MES-NUM FROM 12 BY -1
047500               UNTIL WS-MES-NUM = 0.
047600      *  SO DEPOIS DE TER PASSADO O LIVRO-CAIXA INTEIRO E QUE FAZ SENTIDO
047700      *  ORDENAR OS CANDIDATOS -- ATE ALI A LISTA AINDA PODE RECEBER
047800      *  NOVOS LANCAMENTOS DO MES CORRENTE (P14).
047900           PERFORM P30-ORDENA-CANDIDATOS.
048000           PERFORM P35-IMPRIME-TOPO10.
048100
048200      *  ZERA A CONTAGEM DE CANDIDATOS E, VIA P11A EM LACO, OS DOZE
048300      *  ACUMULADORES MENSAIS -- SEMPRE ANTES DE VARRER O LIVRO-CAIXA
048400      *  DESTA ORGANIZACAO (P12).
048500       P11-ZERA-ACUMULADORES.
048600           MOVE ZERO TO WS-CAND-COUNT.
048700           PERFORM P11A-ZERA-MES
048800               VARYING MES-IDX FROM 1 BY 1 UNTIL MES-IDX > 12.
048900
049000       P11A-ZERA-MES.
049100           MOVE ZERO TO MES-QTDE      (MES-IDX).
049200           MOVE ZERO TO MES-INCOME    (MES-IDX).
049300           MOVE ZERO TO MES-ESSENCIAL (MES-IDX).
049400           MOVE ZERO TO MES-NAO-ESSEN (MES-IDX).
049500
049600      ***********************************************************
049700      *  P12 -- UMA PASSADA COMPLETA PELO LIVRO-CAIXA, SELECIONANDO *
049800      *         OS LANCAMENTOS DESTA ORGANIZACAO NO ANO CORRENTE    *
049900      ***********************************************************
050000      *  TRANLOG E LIDO POR COMPLETO UMA VEZ PARA CADA ORGANIZACAO --
050100      *  ARQUIVO PEQUENO NESTE SETOR, NAO JUSTIFICA ORDENAR POR
050200      *  ORGANIZACAO NEM MANTER UM INDICE SEPARADO (JA DISCUTIDO QUANDO
050300      *  O PROGRAMA FOI ESCRITO, CR0266).
050400       P12-VARRE-LANCAMENTOS.
050500           OPEN INPUT TRANSACTIONS.
050600           IF WS-FS-LOG = "35"
050700               GO TO P12-FIM.
050800       P12-LER.
050900           READ TRANSACTIONS
051000               AT END
051100               GO TO P12-FIM.
051200      *  FILTRA PELO CODIGO DA ORGANIZACAO CORRENTE E PELO ANO DO
051300      *  SISTEMA -- LANCAMENTOS DE OUTRAS ORGANIZACOES OU DE ANOS
051400      *  ANTERIORES SAO IGNORADOS NESTA PASSADA (O HISTORICO DE ANOS
051500      *  ANTERIORES NAO ENTRA NESTE RELATORIO MENSAL).
051600           IF LCT-ORG NOT = OT-CODIGO (WS-ORG-ATUAL-IDX)
051700               GO TO P12-LER.
051800           IF LCT-ANO NOT = WS-ANO-COMPLETO
051900               GO TO P12-LER.
052000           PERFORM P13-ACUMULA-MES.
052100           IF LCT-MES = WS-MES-COMPLETO AND LCT-VALOR-CONV < ZERO
052200               PERFORM P14-GUARDA-CANDIDATO.
052300           GO TO P12-LER.
052400       P12-FIM.
052500           IF WS-FS-LOG NOT = "35"
052600               CLOSE TRANSACTIONS.
052700
052800      *  LCT-RUBRICA TEM TRES VALORES POSSIVEIS NO LIVRO-CAIXA: RECEITA
052900      *  ("Income       "), DESPESA ESSENCIAL ("Essential    ") OU
053000      *  QUALQUER OUTRA COISA, TRATADA COMO NAO ESSENCIAL -- MESMA REGRA
053100      *  DE DOIS NIVEIS USADA NO BANCO40 PARA CLASSIFICAR O LANCAMENTO
053200      *  NA HORA DE GRAVAR (VIDE P23-GRAVA-LANCAMENTO LA).
053300       P13-ACUMULA-MES.
053400           SET MES-IDX TO LCT-MES.
053500           ADD 1 TO MES-QTDE (MES-IDX).
053600           IF LCT-RUBRICA = "Income       "
053700               ADD LCT-VALOR-CONV TO MES-INCOME (MES-IDX)
053800           ELSE
053900               IF LCT-RUBRICA = "Essential    "
054000                   ADD LCT-VALOR-CONV TO MES-ESSENCIAL (MES-IDX)
054100               ELSE
054200                   ADD LCT-VALOR-CONV TO MES-NAO-ESSEN (MES-IDX).
054300
054400      *  TAB-CANDIDATOS TEM 50 POSICOES; SE A ORGANIZACAO TIVER MAIS DE
054500      *  50 DESPESAS NO MES CORRENTE, AS QUE EXCEDEREM SIMPLESMENTE NAO
054600      *  ENTRAM NA LISTA (SEM ERRO, SEM MENSAGEM) -- DECISAO DE PROJETO
054700      *  JA DOCUMENTADA NO COMENTARIO DA TABELA, EM WORKING-STORAGE.
054800       P14-GUARDA-CANDIDATO.
054900           IF WS-CAND-COUNT < 50
055000               ADD 1 TO WS-CAND-COUNT
055100               MOVE LCT-VALOR-CONV TO CAND-VALOR     (WS-CAND-COUNT)
055200               MOVE LCT-DATA       TO CAND-DATA      (WS-CAND-COUNT)
055300               MOVE LCT-RUBRICA    TO CAND-RUBRICA   (WS-CAND-COUNT)
055400               MOVE LCT-DESCRICAO  TO CAND-DESCRICAO (WS-CAND-COUNT).
055500
055600      ***********************************************************
055700      *  P20 -- IMPRIME O BLOCO DE UM MES (CHAMADO EM ORDEM          *
055800      *         DESCRESCENTE, MES 12 ATE MES 1)                     *
055900      ***********************************************************
056000       P20-IMPRIME-MESES.
056100      *  SET EM VEZ DE MOVE PORQUE MES-IDX E UM INDEX (INDEXED BY NA
056200      *  TABELA), NAO UM CAMPO NUMERICO COMUM -- CONVENCAO USADA SEMPRE
056300      *  QUE SE PRECISA POSICIONAR UM INDICE A PARTIR DE UM VALOR
056400      *  CALCULADO EM VEZ DE UM VARYING.
056500           SET MES-IDX TO WS-MES-NUM.
056600           IF MES-QTDE (MES-IDX) = ZERO
056700               GO TO P20-EXIT.
056800      *  ESCOLHE A TABELA DE NOMES DE MES CONFORME O IDIOMA CADASTRADO
056900      *  DA ORGANIZACAO (TAB-MESES-ES OU TAB-MESES-EN) -- QUALQUER
057000      *  IDIOMA QUE NAO SEJA "ES" CAI NO INGLES, QUE E O PADRAO DESDE A
057100      *  VERSAO INICIAL DO PROGRAMA (CR0266).
057200           IF OT-IDIOMA (WS-ORG-ATUAL-IDX) = "ES"
057300               MOVE MES-NOME-ES (MES-IDX) TO WS-MES-NOME
057400           ELSE
057500               MOVE MES-NOME-EN (MES-IDX) TO WS-MES-NOME.
057600           MOVE WS-MES-NUM      TO MES-MM.
057700           MOVE WS-MES-NOME     TO MES-NOME-LINHA.
057800           WRITE REG-RELATORIO FROM LINHA-MES.
057900           MOVE MES-QTDE (MES-IDX) TO TRANS-QTDE.
058000           WRITE REG-RELATORIO FROM LINHA-TRANSACOES.
058100           PERFORM P21-IMPRIME-INCOME-SAVINGS THRU P22-EXIT.
058200           WRITE REG-RELATORIO FROM LINHA-TRACO.
058300       P20-EXIT.
058400           EXIT.
058500
058600      *  SO IMPRIME A LINHA DE SAVINGS QUANDO HOUVE RECEITA NO MES E O
058700      *  SALDO (RECEITA MENOS DESPESAS) FOI POSITIVO -- MES COM RECEITA
058800      *  ZERO OU COM SALDO NEGATIVO NAO TEM "ECONOMIA" PARA MOSTRAR.
058900       P21-IMPRIME-INCOME-SAVINGS.
059000           IF MES-INCOME (MES-IDX) NOT > ZERO
059100               GO TO P21-EXIT.
059200           MOVE MES-INCOME (MES-IDX) TO INCOME-VALOR.
059300           WRITE REG-RELATORIO FROM LINHA-INCOME.
059400           COMPUTE WS-EXPENSAS-TOTAL =
059500               MES-ESSENCIAL (MES-IDX) + MES-NAO-ESSEN (MES-IDX).
059600           IF WS-EXPENSAS-TOTAL NOT < ZERO
059700               GO TO P21-EXIT.
059800           COMPUTE WS-SAVINGS =
059900               MES-INCOME (MES-IDX) + WS-EXPENSAS-TOTAL.
060000      *  O PERCENTUAL DE SAVINGS E ARREDONDADO PARA BAIXO (FLOOR), NAO
060100      *  PARA O INTEIRO MAIS PROXIMO -- O AJUSTE DE -1 QUANDO O VALOR
060200      *  TRUNCADO FICOU ACIMA DO VALOR REAL E O JEITO DESTE SETOR DE
060300      *  FAZER FLOOR SEM FUNCTION (QUE NAO E USADA NESTE COMPILADOR).
060400           COMPUTE WS-RAZAO-CALC =
060500               (WS-SAVINGS / MES-INCOME (MES-IDX)) * 100.
060600           COMPUTE WS-RAZAO-SAVINGS = WS-RAZAO-CALC.
060700           IF WS-RAZAO-CALC NOT = WS-RAZAO-SAVINGS
060800               IF WS-RAZAO-CALC < WS-RAZAO-SAVINGS
060900                   SUBTRACT 1 FROM WS-RAZAO-SAVINGS.
061000           MOVE WS-RAZAO-SAVINGS TO SAVINGS-RAZAO.
061100           MOVE WS-SAVINGS       TO SAVINGS-VALOR.
061200           WRITE REG-RELATORIO FROM LINHA-SAVINGS.
061300       P21-EXIT.
061400           EXIT.
061500
061600      *  MESMO CALCULO DE PERCENTUAL DE P21, AGORA PARA A PARTE
061700      *  ESSENCIAL E NAO ESSENCIAL DAS DESPESAS -- O COMENTARIO ABAIXO
061800      *  EXPLICA POR QUE NAO PRECISA DO MESMO AJUSTE DE ARREDONDAMENTO.
061900       P22-IMPRIME-EXPENSES.
062000           COMPUTE WS-EXPENSAS-TOTAL =
062100               MES-ESSENCIAL (MES-IDX) + MES-NAO-ESSEN (MES-IDX).
062200           IF WS-EXPENSAS-TOTAL NOT < ZERO
062300               GO TO P22-EXIT.
062400           COMPUTE WS-SAVINGS = WS-EXPENSAS-TOTAL * -1.
062500           MOVE WS-SAVINGS TO EXPENSES-VALOR.
062600           WRITE REG-RELATORIO FROM LINHA-EXPENSES.
062700           IF MES-ESSENCIAL (MES-IDX) NOT = ZERO
062800      *         ESSENCIAL E TOTAL-DESPESAS SAO AMBOS NEGATIVOS AQUI,
062900      *         LOGO O QUOCIENTE E SEMPRE POSITIVO -- TRUNCAMENTO
063000      *         SIMPLES JA EQUIVALE AO PISO (FLOOR).
063100               COMPUTE WS-RAZAO-ESSENCIAL =
063200                   (MES-ESSENCIAL (MES-IDX) / WS-EXPENSAS-TOTAL)
063300                       * 100
063400               COMPUTE WS-SAVINGS = MES-ESSENCIAL (MES-IDX) * -1
063500               MOVE WS-SAVINGS          TO ESSEN-VALOR
063600               MOVE WS-RAZAO-ESSENCIAL  TO ESSEN-RAZAO
063700               WRITE REG-RELATORIO FROM LINHA-ESSENCIAL.
063800           IF MES-NAO-ESSEN (MES-IDX) NOT = ZERO
063900               COMPUTE WS-RAZAO-NAO-ESSEN =
064000                   (MES-NAO-ESSEN (MES-IDX) / WS-EXPENSAS-TOTAL)
064100                       * 100
064200               COMPUTE WS-SAVINGS = MES-NAO-ESSEN (MES-IDX) * -1
064300               MOVE WS-SAVINGS          TO NAO-ESSEN-VALOR
064400               MOVE WS-RAZAO-NAO-ESSEN  TO NAO-ESSEN-RAZAO
064500               WRITE REG-RELATORIO FROM LINHA-NAO-ESSENCIAL.
064600       P22-EXIT.
064700           EXIT.
064800
064900      ***********************************************************
065000      *  P30 -- ORDENACAO POR SELECAO DOS CANDIDATOS (MAIOR VALOR   *
065100      *         ABSOLUTO PRIMEIRO) -- TROCA NA PROPRIA TABELA        *
065200      ***********************************************************
065300      *  ORDENACAO POR SELECAO, NA PROPRIA TABELA TAB-CANDIDATOS (SEM
065400      *  SORT) -- ATE 50 ENTRADAS NAO JUSTIFICA UM SORT VERB NEM UM
065500      *  ARQUIVO DE TRABALHO; O ALGORITMO CLASSICO DE SELECAO (ACHA O
065600      *  MAIOR RESTANTE, TROCA PARA A FRENTE) RESOLVE EM POUCAS LINHAS.
065700       P30-ORDENA-CANDIDATOS.
065800           IF WS-CAND-COUNT < 2
065900               GO TO P30-EXIT.
066000           PERFORM P31-ORDENA-PASSO
066100               VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= WS-CAND-COUNT.
066200       P30-EXIT.
066300           EXIT.
066400
066500      ***********************************************************
066600      *  P31 -- UM PASSO DA ORDENACAO POR SELECAO: ACHA O MAIOR     *
066700      *         VALOR ABSOLUTO ENTRE WS-I E O FIM DA TABELA E       *
066800      *         TROCA PARA A POSICAO WS-I SE NECESSARIO             *
066900      ***********************************************************
067000      *  UM PASSO DA ORDENACAO: TOMA A POSICAO WS-I COMO PONTO DE
067100      *  PARTIDA, VARRE O RESTO DA TABELA (P32) PROCURANDO UM VALOR
067200      *  ABSOLUTO MAIOR, E SE ACHOU TROCA (P33).  O CRITERIO E SEMPRE O
067300      *  VALOR ABSOLUTO -- DESPESA EM MODULO, NAO O SINAL CONTABIL.
067400       P31-ORDENA-PASSO.
067500           MOVE WS-I TO WS-CAND-MAIOR-IDX.
067600           MOVE CAND-VALOR (WS-I) TO WS-ABS-MAIOR.
067700           IF WS-ABS-MAIOR < ZERO
067800               COMPUTE WS-ABS-MAIOR = WS-ABS-MAIOR * -1.
067900           PERFORM P32-ACHA-MAIOR
068000               VARYING WS-J FROM WS-I BY 1 UNTIL WS-J > WS-CAND-COUNT.
068100           IF WS-CAND-MAIOR-IDX NOT = WS-I
068200               PERFORM P33-TROCA-CANDIDATOS.
068300
068400      *  CHAMADO DENTRO DE P31 PARA CADA POSICAO WS-I -- PERCORRE O
068500      *  RESTANTE DA LISTA (WS-J DE WS-I+1 EM DIANTE) PROCURANDO UMA
068600      *  DESPESA MAIOR, EM VALOR ABSOLUTO, DO QUE A QUE JA ESTA EM
068700      *  WS-I; SE ACHAR, TROCA AS DUAS (P33) ANTES DE CONTINUAR.
068800       P32-ACHA-MAIOR.
068900           MOVE CAND-VALOR (WS-J) TO WS-ABS-J.
069000           IF WS-ABS-J < ZERO
069100               COMPUTE WS-ABS-J = WS-ABS-J * -1.
069200           IF WS-ABS-J > WS-ABS-MAIOR
069300               MOVE WS-ABS-J TO WS-ABS-MAIOR
069400               MOVE WS-J     TO WS-CAND-MAIOR-IDX.
069500
069600      *  TROCA VIA VARIAVEL TEMPORARIA (WS-CAND-TMP), COPIANDO O GRUPO
069700      *  CAND-ENTRADA INTEIRO DE UMA VEZ -- MAIS SIMPLES DO QUE TROCAR
069800      *  CAMPO A CAMPO E MENOS PROPENSO A ESQUECER UM DELES SE A TABELA
069900      *  GANHAR UM CAMPO NOVO NO FUTURO.
070000       P33-TROCA-CANDIDATOS.
070100           MOVE CAND-ENTRADA (WS-I) TO WS-CAND-TMP.
070200           MOVE CAND-ENTRADA (WS-CAND-MAIOR-IDX)
070300               TO CAND-ENTRADA (WS-I).
070400           MOVE WS-CAND-TMP TO CAND-ENTRADA (WS-CAND-MAIOR-IDX).
070500
070600      ***********************************************************
070700      *  P35 -- IMPRIME ATE DEZ MAIORES DESPESAS (JA ORDENADAS)     *
070800      ***********************************************************
070900      *  IMPRIME NO MAXIMO DEZ LINHAS, MESMO QUE A LISTA DE CANDIDATOS
071000      *  TENHA MAIS ENTRADAS -- O PERFORM ABAIXO PARA NO MENOR DOS DOIS
071100      *  LIMITES (FIM DA LISTA OU DECIMA POSICAO).  SE NAO HOUVE
071200      *  NENHUMA DESPESA NO MES, O QUADRO NEM E IMPRESSO (CABECALHO
071300      *  INCLUSIVE).
071400       P35-IMPRIME-TOPO10.
071500           IF WS-CAND-COUNT = ZERO
071600               GO TO P35-EXIT.
071700           WRITE REG-RELATORIO FROM LINHA-TOPO10-CABEC.
071800           MOVE ZERO TO WS-CAND-RANK.
071900           PERFORM P36-IMPRIME-CANDIDATO
072000               VARYING WS-I FROM 1 BY 1
072100               UNTIL WS-I > WS-CAND-COUNT OR WS-I > 10.
072200           WRITE REG-RELATORIO FROM LINHA-TRACO.
072300       P35-EXIT.
072400           EXIT.
072500
072600      *  CR0302 11/02/2009 PCS -- O ROTULO "ESSENTIAL"/"NON ESSENTIAL"
072700      *  SAI TRADUZIDO PARA O ESPANHOL QUANDO A ORGANIZACAO E DE
072800      *  IDIOMA "ES", DA MESMA FORMA QUE OS NOMES DE MES JA FAZIAM --
072900      *  ANTES DESTA REVISAO O QUADRO DAS DEZ MAIORES SO SAIA EM
073000      *  INGLES, O QUE GEROU RECLAMACAO DAS ORGANIZACOES DE LINGUA
073100      *  ESPANHOLA.
073200       P36-IMPRIME-CANDIDATO.
073300           ADD 1 TO WS-CAND-RANK.
073400           MOVE WS-CAND-RANK          TO TOPO-RANK.
073500           MOVE CAND-VALOR (WS-I)     TO WS-EXPENSAS-TOTAL.
073600           IF WS-EXPENSAS-TOTAL < ZERO
073700               COMPUTE WS-EXPENSAS-TOTAL = WS-EXPENSAS-TOTAL * -1.
073800           MOVE WS-EXPENSAS-TOTAL     TO TOPO-VALOR.
073900           MOVE CAND-DATA  (WS-I)     TO TOPO-DIA.
074000      *  O ROTULO FICA PRONTO INTEIRO EM WS-ROTULO-CAND ANTES DE IR
074100      *  PARA A LINHA DE IMPRESSAO -- O CAMPO PRECISA VIR JA MONTADO
074200      *  PORQUE A CATEGORIA (ESSENCIAL/NAO ESSENCIAL) E O IDIOMA SAO
074300      *  DECIDIDOS NAS DUAS IFS ANINHADAS A SEGUIR, NAO HA UMA TABELA
074400      *  DE QUATRO ENTRADAS PARA ISSO (SO DUAS TABELAS DE MES, CR0302).
074500           IF OT-IDIOMA (WS-ORG-ATUAL-IDX) = "ES"
074600               IF CAND-RUBRICA (WS-I) = "Essential    "
074700                   MOVE "Esencial       " TO WS-ROTULO-CAND
074800               ELSE
074900                   MOVE "No esencial    " TO WS-ROTULO-CAND
075000           ELSE
075100               IF CAND-RUBRICA (WS-I) = "Essential    "
075200                   MOVE "Essential      " TO WS-ROTULO-CAND
075300               ELSE
075400                   MOVE "Non essential  " TO WS-ROTULO-CAND.
075500           MOVE WS-ROTULO-CAND            TO TOPO-ROTULO.
075600           MOVE CAND-DESCRICAO (WS-I)     TO TOPO-DESCRICAO.
075700           WRITE REG-RELATORIO FROM LINHA-TOPO10-1.
075800           WRITE REG-RELATORIO FROM LINHA-TOPO10-2.
075900           WRITE REG-RELATORIO FROM LINHA-TOPO10-3.
076000
076100      ***********************************************************
076200      *  P90 -- ENCERRAMENTO                                      *
076300      ***********************************************************
076400      *  FECHA SO O RELATORIO E O CADASTRO DE ORGANIZACOES -- TRANLOG
076500      *  JA FOI FECHADO DENTRO DE P12-FIM A CADA ORGANIZACAO, POIS E
076600      *  REABERTO E RELIDO DO INICIO PARA CADA UMA DELAS.
076700       P90-FIM.
076800           CLOSE REPORT.
076900           CLOSE ORGANIZATIONS.
077000           STOP RUN.
