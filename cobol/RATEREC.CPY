000100      ***********************************************************
000200      *  RATEREC.CPY  --  REGISTRO DE COTACAO DE CAMBIO (REF.)    *
000300      *                                                           *
000400      *  Layout do arquivo EXCHANGE-RATES.  Tabela de referencia   *
000500      *  pequena, carregada em memoria por BANCO40 no abertura     *
000600      *  (vide P03-CARREGA-COTACOES).  COT-FATOR multiplica o       *
000700      *  valor na moeda de origem para obter o valor na moeda de   *
000800      *  destino (moeda base da organizacao).                     *
000900      *                                                           *
001000      *  Tamanho de registro fixo em 19 bytes -- layout de         *
001100      *  intercambio com o provedor de cotacoes, sem folga         *
001200      *  para FILLER de expansao.                                 *
001300      *                                                           *
001400      *  HISTORICO                                                *
001500      *  19/07/2004 MAO  CRIACAO DA TABELA DE COTACOES DE CAMBIO   CR0264
001600      *              (SUBSTITUI A CHAMADA REMOTA AO PROVEDOR).     CR0264
001700      ***********************************************************
001800       01  REG-COTACAO.
001900           03  COT-ORIGEM              PIC X(3).
002000           03  COT-DESTINO             PIC X(3).
002100           03  COT-FATOR               PIC 9(7)V9(6).
