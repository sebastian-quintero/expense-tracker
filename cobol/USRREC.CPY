000100      ***********************************************************
000200      *  USRREC.CPY  --  REGISTRO DE USUARIO (MEMBRO DA ORG.)     *
000300      *                                                           *
000400      *  Layout do arquivo USERS.  Arquivo pequeno, carregado      *
000500      *  integralmente em tabela de memoria por BANCO40 no         *
000600      *  abertura (vide P02-CARREGA-USUARIOS).  Pesquisado por     *
000700      *  numero de telefone (autorizacao) e por codigo de          *
000800      *  organizacao (listagem de membros).                       *
000900      *                                                           *
001000      *  Tamanho de registro fixo em 55 bytes -- layout de         *
001100      *  intercambio com o aplicativo de mensagens, sem folga      *
001200      *  para FILLER de expansao (ver nota no cabecalho de         *
001300      *  BANCO40).                                                *
001400      *                                                           *
001500      *  HISTORICO                                                *
001600      *  22/05/1989 RFM  CRIACAO DO CADASTRO DE USUARIOS.          CR0102
001700      *  02/11/1991 RFM  INCLUSAO DO INDICADOR DE ADMINISTRADOR.   CR0119
001800      *  21/09/1998 LCS  REVISAO GERAL VIRADA DO ANO 2000.         CR0204
001900      ***********************************************************
002000       01  REG-USUARIO.
002100           03  USR-CODIGO              PIC 9(5).
002200           03  USR-ORG                 PIC 9(5).
002300           03  USR-DATA                PIC 9(8).
002400           03  USR-FONE                PIC X(16).
002500           03  USR-FONE-R REDEFINES USR-FONE.
002600               05  USR-FONE-SINAL      PIC X(1).
002700      *             SEMPRE "+" (FORMATO E.164)
002800               05  USR-FONE-PAIS       PIC X(1).
002900               05  USR-FONE-RESTO      PIC X(14).
003000           03  USR-NOME                PIC X(20).
003100           03  USR-ADMIN               PIC X(1).
003200      *         "Y" ADMINISTRADOR / "N" MEMBRO COMUM
003300