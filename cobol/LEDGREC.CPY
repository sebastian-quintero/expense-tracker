000100      ***********************************************************
000200      *  LEDGREC.CPY  --  REGISTRO DE LANCAMENTO (LIVRO CAIXA)    *
000300      *                                                           *
000400      *  Layout do arquivo TRANSACTIONS (extensao continua).      *
000500      *  Um registro por comando de receita ou despesa aplicado   *
000600      *  por um usuario de uma organizacao.  Gravado por BANCO40,  *
000700      *  lido sequencialmente por BANCO41 para o relatorio        *
000800      *  financeiro mensal.                                       *
000900      *                                                           *
001000      *  HISTORICO                                                *
001100      *  14/03/1989 RFM  CRIACAO DO LAYOUT (SUBSTITUI REG-BCO).    CR0101
001200      *  02/11/1991 RFM  AMPLIADO CAMPO DE VALOR P/ S9(11)V99.     CR0118
001300      *  21/09/1998 LCS  REVISAO GERAL P/ VIRADA DO ANO 2000 --    CR0204
001400      *              CAMPO DE DATA PASSOU A TER SECULO (9(8)).     CR0204
001500      *  19/07/2004 MAO  INCLUIDO VALOR CONVERTIDO P/ MOEDA BASE   CR0261
001600      *              DA ORGANIZACAO (CONVERSAO DE CAMBIO).         CR0261
001700      ***********************************************************
001800       01  REG-LANCAMENTO.
001900           03  LCT-ID                  PIC 9(9).
002000           03  LCT-DATA                PIC 9(8).
002100           03  LCT-DATA-R REDEFINES LCT-DATA.
002200               05  LCT-ANO             PIC 9(4).
002300               05  LCT-MES             PIC 9(2).
002400               05  LCT-DIA             PIC 9(2).
002500           03  LCT-ORG                 PIC 9(5).
002600           03  LCT-RUBRICA             PIC X(13).
002700      *         VALORES "ESSENCIAL", "NAO ESSENCIAL" OU "RECEITA"
002800           03  LCT-VALOR               PIC S9(11)V99.
002900           03  LCT-MOEDA               PIC X(3).
003000           03  LCT-VALOR-CONV          PIC S9(11)V99.
003100           03  LCT-DESCRICAO           PIC X(40).
003200           03  FILLER                  PIC X(1).
