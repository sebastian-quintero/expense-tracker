000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    BANCO40.
000300       AUTHOR.        ROGERIO FERNANDO MACHADO.
000400       INSTALLATION.  ELDORADO - CONTROLE FINANCEIRO.
000500       DATE-WRITTEN.  14/03/1989.
000600       DATE-COMPILED. 14/03/1989.
000700       SECURITY.      USO INTERNO - SOMENTE PESSOAL AUTORIZADO.
000800      ***********************************************************
000900      *  BANCO40  --  DESPACHANTE DE COMANDOS / LANCAMENTOS       *
001000      *                                                           *
001100      *  Le o arquivo de requisicoes (uma mensagem por linha,      *
001200      *  REQUISICOES.TXT trocado com o aplicativo de mensagens     *
001300      *  dos socios), autoriza o remetente contra o cadastro de    *
001400      *  usuarios/organizacoes, lanca receitas e despesas no        *
001500      *  livro-caixa com conversao de moeda, e mantem o cadastro    *
001600      *  de organizacoes/usuarios (novo socio, renomear, incluir    *
001700      *  membro).  Gera uma linha de resposta por requisicao.      *
001800      *                                                           *
001900      *  Sucessor do grupo de programas BANCO01/BANCO06 (cadastro   *
002000      *  de cheques/titulos, tela a tela) -- aqui a entrada vem     *
002100      *  de arquivo, nao de terminal, porque as mensagens chegam    *
002200      *  em lote do aplicativo de avisos dos socios.               *
002300      *                                                           *
002400      *  HISTORICO DE ALTERACOES                                   *
002500      *  14/03/1989 RFM  PROGRAMA INICIAL -- LANCAMENTO DE          CR0101
002600      *              RECEITA/DESPESA E CADASTRO DE ORGANIZACAO.     CR0101
002700      *  22/05/1989 RFM  INCLUSAO DO CADASTRO DE USUARIOS E DA      CR0102
002800      *              AUTORIZACAO POR TELEFONE.                     CR0102
002900      *  02/11/1991 RFM  CAMPO DE VALOR AMPLIADO P/ S9(11)V99;      CR0118
003000      *              INDICADOR DE ADMINISTRADOR NO CADASTRO DE      CR0119
003100      *              USUARIOS (COMANDO ADD EXIGE ADMIN).           CR0119
003200      *  19/06/1993 RFM  COMANDO NOME PARA TROCA DE APELIDO DO      CR0145
003300      *              SOCIO (ANTES SO CADASTRO INICIAL).            CR0145
003400      *  21/09/1998 LCS  REVISAO GERAL VIRADA DO ANO 2000 --        CR0204
003500      *              DATAS PASSAM A TER 4 DIGITOS DE ANO; JANELA    CR0204
003600      *              DE SECULO EM P04-DATA-SISTEMA (< 50 = 20XX).    CR0204
003700      *  08/01/1999 LCS  TESTE DE VIRADA CONFIRMADO EM PRODUCAO.    CR0204
003800      *  19/07/2004 MAO  COMANDOS COM SUFIXO DE MOEDA (ESS-USD,     CR0260
003900      *              NON-EUR, INC-COP); TABELA DE COTACOES EM       CR0260
004000      *              ARQUIVO (EXCHANGE-RATES) COM TAXA PADRAO DE    CR0260
004100      *              RESERVA 4700 QUANDO NAO HOUVER COTACAO.        CR0260
004200      *  23/08/2004 MAO  COMANDOS ORG/NOME/ADD REESCRITOS P/        CR0265
004300      *              VALIDAR TELEFONE NO FORMATO E.164.            CR0265
004400      *  11/02/2009 PCS  CORRIGIDA ORDEM DE VALIDACAO DO COMANDO    CR0301
004500      *              ADD (ADMIN ANTES DO FORMATO DO TELEFONE).      CR0301
004600      ***********************************************************
004700
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000      *  AS DUAS CLASSES SAO USADAS NA VALIDACAO DE TOKEN POR TOKEN (SUFIXO
005100      *  DE MOEDA EM P11B1 E TELEFONE EM P33A) -- MAIS CLARO QUE COMPARAR
005200      *  CONTRA "0" THRU "9" INLINE A CADA IF.  UPSI-0 E O SWITCH DE
005300      *  CONSOLE LIGADO/DESLIGADO PELO OPERADOR NO JCL, USADO NO RASTRO DE
005400      *  ACOMPANHAMENTO DE P10-LER (CR0292).
005500       SPECIAL-NAMES.
005600           CLASS CLASSE-DIGITO   IS "0" THRU "9"
005700           CLASS CLASSE-MAIUSCULA IS "A" THRU "Z"
005800           UPSI-0 ON STATUS IS WS-RASTRO-LIGADO
005900                  OFF STATUS IS WS-RASTRO-DESLIGADO.
006000
006100       INPUT-OUTPUT SECTION.
006200      *  SEIS ARQUIVOS: REQUISICOES (ENTRADA, LINE SEQUENTIAL, UMA POR
006300      *  LINHA), LIVRO-CAIXA (ENTRADA/SAIDA EM EXTEND), OS TRES CADASTROS
006400      *  (ORGANIZACOES/USUARIOS/COTACOES, CARREGADOS NA MEMORIA EM P00 E
006500      *  REGRAVADOS NO P90) E AS RESPOSTAS (SAIDA, UMA LINHA POR
006600      *  REQUISICAO PROCESSADA).
006700       FILE-CONTROL.
006800           SELECT COMMAND-REQUESTS ASSIGN TO REQUESTS
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               FILE STATUS IS WS-FS-REQ.
007100
007200           SELECT TRANSACTIONS ASSIGN TO TRANLOG
007300               ORGANIZATION IS SEQUENTIAL
007400               FILE STATUS IS WS-FS-LOG.
007500
007600           SELECT ORGANIZATIONS ASSIGN TO ORGMAST
007700               ORGANIZATION IS SEQUENTIAL
007800               FILE STATUS IS WS-FS-ORG.
007900
008000           SELECT USERS ASSIGN TO USRMAST
008100               ORGANIZATION IS SEQUENTIAL
008200               FILE STATUS IS WS-FS-USR.
008300
008400           SELECT EXCHANGE-RATES ASSIGN TO XRATE
008500               ORGANIZATION IS LINE SEQUENTIAL
008600               FILE STATUS IS WS-FS-COT.
008700
008800           SELECT RESPONSES ASSIGN TO RESPLOG
008900               ORGANIZATION IS LINE SEQUENTIAL
009000               FILE STATUS IS WS-FS-RESP.
009100
009200       DATA DIVISION.
009300       FILE SECTION.
009400      *  CMDREC TEM SO UM CAMPO DE TEXTO LIVRE (REQ-TEXTO) E O CAMPO DE
009500      *  TELEFONE DO REMETENTE (REQ-FONE), PREENCHIDO PELO APLICATIVO DE
009600      *  MENSAGENS ANTES DE GRAVAR NO ARQUIVO DE REQUISICOES.
009700       FD  COMMAND-REQUESTS
009800           LABEL RECORD IS STANDARD.
009900       COPY CMDREC.
010000
010100       FD  TRANSACTIONS
010200           LABEL RECORD IS STANDARD.
010300       COPY LEDGREC.
010400
010500       FD  ORGANIZATIONS
010600           LABEL RECORD IS STANDARD.
010700       COPY ORGREC.
010800
010900       FD  USERS
011000           LABEL RECORD IS STANDARD.
011100       COPY USRREC.
011200
011300       FD  EXCHANGE-RATES
011400           LABEL RECORD IS STANDARD.
011500       COPY RATEREC.
011600
011700      *  LINE SEQUENTIAL DE SAIDA, UMA LINHA POR REQUISICAO -- O
011800      *  APLICATIVO DE MENSAGENS LE ESTE ARQUIVO DEPOIS DO LOTE TERMINAR
011900      *  PARA DEVOLVER A RESPOSTA AO REMETENTE.
012000       FD  RESPONSES
012100           LABEL RECORD IS OMITTED.
012200       01  REG-RESPOSTA.
012300           03  RESP-TEXTO              PIC X(79).
012400           03  FILLER                  PIC X(1).
012500
012600       WORKING-STORAGE SECTION.
012700
012800      ***********************************************************
012900      *  INDICADORES DE ESTADO DO ARQUIVO (FILE STATUS)           *
013000      ***********************************************************
013100       77  WS-FS-REQ               PIC XX VALUE "00".
013200       77  WS-FS-LOG               PIC XX VALUE "00".
013300       77  WS-FS-ORG               PIC XX VALUE "00".
013400       77  WS-FS-USR               PIC XX VALUE "00".
013500       77  WS-FS-COT               PIC XX VALUE "00".
013600       77  WS-FS-RESP              PIC XX VALUE "00".
013700
013800       77  WS-RASTRO-LIGADO        PIC X VALUE "N".
013900       77  WS-RASTRO-DESLIGADO     PIC X VALUE "S".
014000
014100      ***********************************************************
014200      *  DATA DO SISTEMA (ACCEPT FROM DATE DA SO -- 2 DIG.ANO)    *
014300      *  CONVERTIDA PARA ANO DE 4 DIGITOS (JANELA DE SECULO).      *
014400      ***********************************************************
014500       01  WS-DATA-ACEITA.
014600           03  WS-ANO-AA           PIC 99.
014700           03  WS-MES-AA           PIC 99.
014800           03  WS-DIA-AA           PIC 99.
014900
015000       01  WS-DATA-COMPLETA.
015100           03  WS-ANO-COMPLETO     PIC 9(4).
015200           03  WS-MES-COMPLETO     PIC 9(2).
015300           03  WS-DIA-COMPLETO     PIC 9(2).
015400       01  WS-DATA-COMPLETA-R REDEFINES WS-DATA-COMPLETA.
015500           03  WS-DATA-NUMERICA    PIC 9(8).
015600
015700      ***********************************************************
015800      *  TABELAS EM MEMORIA (CADASTROS PEQUENOS E COTACOES)       *
015900      ***********************************************************
016000      *  AS TRES TABELAS DESTE BLOCO (ORGANIZACOES, USUARIOS, COTACOES)
016100      *  SAO CARREGADAS INTEIRAS NA MEMORIA EM P00-ABERTURA E REGRAVADAS
016200      *  INTEIRAS EM P90-FIM -- NENHUM ARQUIVO MESTRE E REESCRITO
016300      *  REGISTRO A REGISTRO DURANTE O LOTE.
016400       01  TAB-ORGANIZACOES.
016500           03  OT-ENTRADA OCCURS 500 TIMES
016600                   INDEXED BY OT-IDX.
016700               05  OT-CODIGO       PIC 9(5).
016800               05  OT-DATA         PIC 9(8).
016900               05  OT-NOME         PIC X(30).
017000               05  OT-IDIOMA       PIC X(2).
017100               05  OT-MOEDA        PIC X(3).
017200               05  FILLER          PIC X(1).
017300       77  WS-ORG-COUNT            PIC 9(4) COMP VALUE ZERO.
017400
017500       01  TAB-USUARIOS.
017600           03  UT-ENTRADA OCCURS 2000 TIMES
017700                   INDEXED BY UT-IDX.
017800               05  UT-CODIGO       PIC 9(5).
017900               05  UT-ORG          PIC 9(5).
018000               05  UT-DATA         PIC 9(8).
018100               05  UT-FONE         PIC X(16).
018200               05  UT-NOME         PIC X(20).
018300               05  UT-ADMIN        PIC X(1).
018400               05  FILLER          PIC X(1).
018500       77  WS-USR-COUNT            PIC 9(4) COMP VALUE ZERO.
018600
018700      *  TABELA PEQUENA (50 POSICOES) -- ESTE SETOR NUNCA TEVE MAIS DO
018800      *  QUE UMA DUZIA DE PARES DE MOEDA CADASTRADOS (CR0260).
018900       01  TAB-COTACOES.
019000           03  RT-ENTRADA OCCURS 50 TIMES
019100                   INDEXED BY RT-IDX.
019200               05  RT-ORIGEM       PIC X(3).
019300               05  RT-DESTINO      PIC X(3).
019400               05  RT-FATOR        PIC 9(7)V9(6).
019500       77  WS-RATE-COUNT           PIC 9(3) COMP VALUE ZERO.
019600
019700      ***********************************************************
019800      *  ANALISE DA REQUISICAO (QUEBRA DO TEXTO EM TOKENS)        *
019900      ***********************************************************
020000       01  TAB-TOKENS.
020100           03  WS-TOK OCCURS 10 TIMES PIC X(20).
020200       77  WS-TOK-COUNT            PIC 9(2) COMP VALUE ZERO.
020300       77  WS-I                    PIC 9(2) COMP VALUE ZERO.
020400       77  WS-J                    PIC 9(2) COMP VALUE ZERO.
020500       77  WS-PONTOS               PIC 9(1) COMP VALUE ZERO.
020600
020700      *  WS-CMD-BASE JA SAI EM MINUSCULAS DE P11B-PARTE-COMANDO (OS
020800      *  COMANDOS DA TABELA DE P12 SAO TODOS GRAFADOS EM MINUSCULAS);
020900      *  WS-CMD-MOEDA, AO CONTRARIO, JA SAI EM MAIUSCULAS, PARA CASAR
021000      *  DIRETO COM A TABELA DE MOEDAS VALIDAS.
021100       77  WS-CMD-BASE             PIC X(16) VALUE SPACES.
021200       77  WS-CMD-MOEDA            PIC X(3)  VALUE SPACES.
021300       77  WS-MOEDA-OK             PIC X(1)  VALUE "S".
021400       77  WS-CMD-TAM              PIC 9(2) COMP VALUE ZERO.
021500       77  WS-CMD-HANDLER          PIC 9(1) COMP VALUE ZERO.
021600      *         0=NAO RECONHECIDO 1=HELP 2=REPORT 3=ESS/NON/INC
021700      *         4=NAME 5=ADD (COMANDO "ORG" E TRATADO A PARTE)
021800
021900      *  WS-VALOR-NUM E COM SINAL (S9) PORQUE O SINAL CONTABIL DO
022000      *  ROTULO (P23) E APLICADO DIRETO NESTE CAMPO, ANTES DA GRAVACAO
022100      *  NO LIVRO-CAIXA -- RECEITA FICA POSITIVA, DESPESA FICA
022200      *  NEGATIVA.
022300       77  WS-VALOR-TXT            PIC X(20) VALUE SPACES.
022400       77  WS-VALOR-OK             PIC X VALUE "N".
022500           88  VALOR-VALIDO        VALUE "S".
022600       77  WS-VALOR-NUM            PIC S9(11)V99 VALUE ZERO.
022700       77  WS-VALOR-ABS            PIC S9(11)V99 VALUE ZERO.
022800       77  WS-VALOR-CONV           PIC S9(11)V99 VALUE ZERO.
022900       77  WS-VALOR-CONV-ABS       PIC S9(11)V99 VALUE ZERO.
023000
023100      *  WS-SINAL E COMP, USADO SO COMO MULTIPLICADOR EM P23; WS-ROTULO
023200      *  E O TEXTO FIXO QUE VAI PARA LCT-RUBRICA (INCOME/ESSENTIAL/NON
023300      *  ESSENTIAL).
023400       77  WS-DESCRICAO            PIC X(40) VALUE SPACES.
023500       77  WS-ROTULO               PIC X(13) VALUE SPACES.
023600       77  WS-SINAL                PIC S9 COMP VALUE +1.
023700
023800      *  INDICES DE PERCURSO DAS TRES TABELAS EM MEMORIA, USADOS NOS
023900      *  PERFORM...VARYING DE CARGA (P01/P02/P03) E DE BUSCA (P13/P25).
024000       77  WS-ORG-IDX              PIC 9(4) COMP VALUE ZERO.
024100       77  WS-USR-IDX              PIC 9(4) COMP VALUE ZERO.
024200       77  WS-RATE-IDX             PIC 9(3) COMP VALUE ZERO.
024300       77  WS-ACHOU                PIC X VALUE "N".
024400           88  ACHOU-REGISTRO      VALUE "S".
024500
024600      *  DADOS DO REMETENTE DA REQUISICAO, PREENCHIDOS POR P13-AUTORIZA
024700      *  (OU POR P30A/P30B NO COMANDO ORG) E USADOS PELO RESTO DO
024800      *  TRATAMENTO DA REQUISICAO CORRENTE.
024900       77  WS-REMETENTE-ORG        PIC 9(5) VALUE ZERO.
025000       77  WS-REMETENTE-IDX        PIC 9(4) COMP VALUE ZERO.
025100       77  WS-REMETENTE-IDX-ORG    PIC 9(4) COMP VALUE ZERO.
025200       77  WS-REMETENTE-ADMIN      PIC X VALUE "N".
025300       77  WS-AUTORIZADO           PIC X VALUE "N".
025400           88  REMETENTE-AUTORIZADO VALUE "S".
025500
025600      *  88 FONE-VALIDO CONTROLA O RESULTADO DE P33-VALIDA-FONE.
025700       77  WS-FONE-OK              PIC X VALUE "N".
025800           88  FONE-VALIDO         VALUE "S".
025900
026000       77  WS-IDIOMA-OK            PIC X VALUE "N".
026100       77  WS-MOEDA-OK             PIC X VALUE "N".
026200
026300      *  CAMPOS DE TRABALHO DO COMANDO ORG (CANDIDATOS DE IDIOMA/MOEDA/
026400      *  NOME ANTES DA VALIDACAO) E DA CONVERSAO DE CAMBIO (MOEDA BASE
026500      *  E TAXA ACHADAS EM P25).
026600       77  WS-MOEDA-BASE           PIC X(3)  VALUE SPACES.
026700       77  WS-TAXA-CAMBIO          PIC 9(7)V9(6) VALUE ZERO.
026800       77  WS-IDIOMA-CAND          PIC X(20) VALUE SPACES.
026900       77  WS-MOEDA-CAND           PIC X(20) VALUE SPACES.
027000       77  WS-NOME-ORG-CAND        PIC X(40) VALUE SPACES.
027100       01  WS-FONE-CAND            PIC X(16) VALUE SPACES.
027200       01  WS-FONE-CAND-R REDEFINES WS-FONE-CAND.
027300           03  FONE-CAND-SINAL     PIC X(1).
027400           03  FONE-CAND-PAIS      PIC X(1).
027500           03  FONE-CAND-RESTO     PIC X(14).
027600       01  WS-MOSTRA-VALOR         PIC $$,$$$,$$$,$$9.99.
027700
027800      *  WS-PROXIMO-ID-LCT E O PROXIMO NUMERO SEQUENCIAL DE LANCAMENTO
027900      *  (LCT-ID) -- COMECA ZERADO A CADA RUN; NAO HA RECUPERACAO DO
028000      *  ULTIMO ID GRAVADO NO RUN ANTERIOR PORQUE LCT-ID NAO E USADO
028100      *  PARA NADA ALEM DE DEPURACAO.  WS-PROXIMO-ORG/WS-PROXIMO-USR
028200      *  FICAM DECLARADOS MAS NAO SAO USADOS -- OS CODIGOS NOVOS SAO
028300      *  TIRADOS DIRETO DE WS-ORG-COUNT/WS-USR-COUNT EM P30/P32.
028400       77  WS-PROXIMO-ID-LCT       PIC 9(9) VALUE ZERO.
028500       77  WS-PROXIMO-ORG          PIC 9(5) VALUE ZERO.
028600       77  WS-PROXIMO-USR          PIC 9(5) VALUE ZERO.
028700
028800      *  AREA DE MONTAGEM DA LINHA DE RESPOSTA (STRING COM POINTER) --
028900      *  WS-PONT E O POINTER REUTILIZADO EM TODOS OS STRING DESTE
029000      *  PROGRAMA; WS-POS-VALOR MARCA ONDE COMECA O VALOR DENTRO DO
029100      *  CAMPO DE EDICAO (VIDE P27A).
029200       77  WS-LINHA-RESP           PIC X(79) VALUE SPACES.
029300       77  WS-PONT                 PIC 9(3) COMP VALUE ZERO.
029400       77  WS-POS-VALOR            PIC 9(2) COMP VALUE ZERO.
029500
029600      ***********************************************************
029700      *  TABELA DE MOEDAS SUPORTADAS                              *
029800      *  LISTA FECHADA CONFORME MEMO CR0262 DO DEPTO. DE CAMBIO -- *
029900      *  SO AS TRES MOEDAS HOMOLOGADAS PELO BANCO CORRESPONDENTE   *
030000      *  (COP/USD/EUR).  NOVA MOEDA EXIGE NOVO MEMO E RECOMPILACAO.*
030100      ***********************************************************
030200       01  TAB-MOEDAS-VALIDAS.
030300           03  FILLER PIC X(3) VALUE "COP".
030400           03  FILLER PIC X(3) VALUE "USD".
030500           03  FILLER PIC X(3) VALUE "EUR".
030600       01  TAB-MOEDAS-R REDEFINES TAB-MOEDAS-VALIDAS.
030700           03  MOEDA-VALIDA OCCURS 3 TIMES PIC X(3).
030800
030900       PROCEDURE DIVISION.
031000
031100      ***********************************************************
031200      *  P00 -- ABERTURA DOS ARQUIVOS E CARGA DAS TABELAS          *
031300      ***********************************************************
031400       P00-ABERTURA.
031500           PERFORM P01-CARREGA-ORGANIZACOES.
031600           PERFORM P02-CARREGA-USUARIOS.
031700           PERFORM P03-CARREGA-COTACOES.
031800           PERFORM P04-DATA-SISTEMA.
031900           OPEN INPUT COMMAND-REQUESTS.
032000           OPEN EXTEND TRANSACTIONS.
032100           IF WS-FS-LOG = "05" OR WS-FS-LOG = "35"
032200               OPEN OUTPUT TRANSACTIONS
032300               CLOSE TRANSACTIONS
032400               OPEN EXTEND TRANSACTIONS.
032500           OPEN OUTPUT RESPONSES.
032600           GO TO P10-LER.
032700
032800      *  CARREGA O CADASTRO DE ORGANIZACOES INTEIRO NA MEMORIA (TAB-
032900      *  ORGANIZACOES) ANTES DO LACO PRINCIPAL DE REQUISICOES -- CADA
033000      *  COMANDO SO PRECISA COMPARAR CODIGO NA TABELA, NUNCA REABRE O
033100      *  ARQUIVO DURANTE O PROCESSAMENTO.
033200       P01-CARREGA-ORGANIZACOES.
033300           MOVE ZERO TO WS-ORG-COUNT.
033400           OPEN INPUT ORGANIZATIONS.
033500      *  FS=35 NA ABERTURA: ARQUIVO VAZIO, NAO E ERRO -- O LOTE ENTAO
033600      *  RODA COM ZERO ORGANIZACOES CADASTRADAS.
033700           IF WS-FS-ORG = "35"
033800               GO TO P01-FIM.
033900
034000      *  LACO DE LEITURA DO CADASTRO, UM REGISTRO POR ITERACAO.
034100       P01-LER.
034200           READ ORGANIZATIONS
034300               AT END
034400                   GO TO P01-FIM.
034500      *  O NOVO CODIGO DE ORGANIZACAO E SO A PROXIMA POSICAO DA TABELA
034600      *  (WS-ORG-COUNT), NAO UM CONTADOR SEPARADO -- POR ISSO OS
034700      *  CAMPOS WS-PROXIMO-ORG/WS-PROXIMO-USR DA WORKING-STORAGE FICAM
034800      *  SEM USO.
034900           ADD 1 TO WS-ORG-COUNT.
035000           SET OT-IDX TO WS-ORG-COUNT.
035100           MOVE ORG-CODIGO  TO OT-CODIGO  (OT-IDX).
035200           MOVE ORG-DATA    TO OT-DATA    (OT-IDX).
035300           MOVE ORG-NOME    TO OT-NOME    (OT-IDX).
035400           MOVE ORG-IDIOMA  TO OT-IDIOMA  (OT-IDX).
035500           MOVE ORG-MOEDA   TO OT-MOEDA   (OT-IDX).
035600           GO TO P01-LER.
035700       P01-FIM.
035800           IF WS-FS-ORG NOT = "35"
035900               CLOSE ORGANIZATIONS.
036000
036100      *  MESMA TECNICA DE P01, AGORA PARA O CADASTRO DE USUARIOS/SOCIOS
036200      *  (TAB-USUARIOS) -- E CONTRA ESTA TABELA QUE P13-AUTORIZA CONFERE
036300      *  O TELEFONE DE QUEM MANDOU A REQUISICAO.
036400       P02-CARREGA-USUARIOS.
036500           MOVE ZERO TO WS-USR-COUNT.
036600           OPEN INPUT USERS.
036700           IF WS-FS-USR = "35"
036800               GO TO P02-FIM.
036900      *  LACO DE LEITURA DO CADASTRO DE USUARIOS.
037000       P02-LER.
037100           READ USERS
037200               AT END
037300                   GO TO P02-FIM.
037400      *  O REMETENTE DO COMANDO ORG VIRA ADMINISTRADOR (UT-ADMIN = "Y")
037500      *  DA ORGANIZACAO QUE ELE MESMO CRIOU -- SO ELE PODE USAR O
037600      *  COMANDO ADD NESSA ORGANIZACAO ATE INCLUIR OUTRO ADMIN.
037700           ADD 1 TO WS-USR-COUNT.
037800           SET UT-IDX TO WS-USR-COUNT.
037900           MOVE USR-CODIGO      TO UT-CODIGO (UT-IDX).
038000           MOVE USR-ORG  TO UT-ORG    (UT-IDX).
038100           MOVE USR-DATA    TO UT-DATA   (UT-IDX).
038200           MOVE USR-FONE   TO UT-FONE   (UT-IDX).
038300           MOVE USR-NOME    TO UT-NOME   (UT-IDX).
038400           MOVE USR-ADMIN TO UT-ADMIN (UT-IDX).
038500           GO TO P02-LER.
038600       P02-FIM.
038700           IF WS-FS-USR NOT = "35"
038800               CLOSE USERS.
038900
039000      *  CARREGA A TABELA DE COTACOES DE MOEDA (TAB-COTACOES) NA
039100      *  MEMORIA -- USADA POR P25-CONVERTE-MOEDA A CADA LANCAMENTO COM
039200      *  SUFIXO DE MOEDA DIFERENTE DA MOEDA BASE DA ORGANIZACAO (CR0260).
039300       P03-CARREGA-COTACOES.
039400           MOVE ZERO TO WS-RATE-COUNT.
039500           OPEN INPUT EXCHANGE-RATES.
039600           IF WS-FS-COT = "35"
039700               GO TO P03-FIM.
039800      *  LACO DE LEITURA DA TABELA DE COTACOES.
039900       P03-LER.
040000           READ EXCHANGE-RATES
040100               AT END
040200                   GO TO P03-FIM.
040300           ADD 1 TO WS-RATE-COUNT.
040400           SET RT-IDX TO WS-RATE-COUNT.
040500           MOVE COT-ORIGEM  TO RT-ORIGEM  (RT-IDX).
040600           MOVE COT-DESTINO    TO RT-DESTINO (RT-IDX).
040700           MOVE COT-FATOR TO RT-FATOR   (RT-IDX).
040800           GO TO P03-LER.
040900       P03-FIM.
041000           IF WS-FS-COT NOT = "35"
041100               CLOSE EXCHANGE-RATES.
041200
041300      *  MESMA JANELA DE SECULO USADA NO BANCO41 E NO BANCO42 (CR0204) --
041400      *  SE ALGUM DIA MUDAR O PONTO DE CORTE, MUDAR NOS TRES PROGRAMAS.
041500       P04-DATA-SISTEMA.
041600           ACCEPT WS-DATA-ACEITA FROM DATE.
041700           MOVE WS-DIA-AA TO WS-DIA-COMPLETO.
041800           MOVE WS-MES-AA TO WS-MES-COMPLETO.
041900           IF WS-ANO-AA < 50
042000               COMPUTE WS-ANO-COMPLETO = 2000 + WS-ANO-AA
042100           ELSE
042200               COMPUTE WS-ANO-COMPLETO = 1900 + WS-ANO-AA.
042300
042400      ***********************************************************
042500      *  P10 -- LACO PRINCIPAL: UMA REQUISICAO POR ITERACAO        *
042600      ***********************************************************
042700       P10-LER.
042800      *  CR0292 19/06/2009 PCS -- LIGANDO UPSI-0 NO JCL (SWITCH DE *
042900      *         CONSOLE) O OPERADOR PASSA A VER NO SYSOUT QUAL      *
043000      *         REQUISICAO ESTA SENDO PROCESSADA, SEM PRECISAR      *
043100      *         RECOMPILAR PARA DEPURAR UM LOTE QUE TRAVA NO MEIO.  *
043200           READ COMMAND-REQUESTS
043300               AT END
043400                   GO TO P90-FIM.
043500           IF WS-RASTRO-LIGADO
043600               DISPLAY "P10-LER REQ-TEXTO: " REQ-TEXTO.
043700           PERFORM P11-EXTRAI-COMANDO.
043800           GO TO P10-LER.
043900
044000      *  PONTO DE ENTRADA DO TRATAMENTO DE UMA REQUISICAO: QUEBRA EM
044100      *  TOKENS (P11A), SEPARA O SUFIXO DE MOEDA DO COMANDO (P11B) E
044200      *  PROCURA O COMANDO NA TABELA (P12) -- REQUISICAO SEM NENHUM
044300      *  TOKEN (LINHA EM BRANCO) E TRATADA COMO COMANDO INVALIDO.
044400       P11-EXTRAI-COMANDO.
044500           MOVE SPACES TO WS-LINHA-RESP.
044600           PERFORM P11A-QUEBRA-TOKENS.
044700           IF WS-TOK-COUNT = 0
044800               PERFORM P80-RESP-COMANDO-INVALIDO
044900               GO TO P11-EXIT.
045000           PERFORM P11B-PARTE-COMANDO.
045100           PERFORM P12-LOCALIZA-COMANDO.
045200       P11-EXIT.
045300           EXIT.
045400
045500      ***********************************************************
045600      *  P11A -- QUEBRA REQ-TEXTO EM TOKENS SEPARADOS POR BRANCO  *
045700      ***********************************************************
045800       P11A-QUEBRA-TOKENS.
045900           MOVE ZERO TO WS-TOK-COUNT.
046000           PERFORM P11A1-LIMPA-TOKEN
046100               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.
046200           UNSTRING REQ-TEXTO DELIMITED BY ALL SPACE
046300               INTO WS-TOK (1) WS-TOK (2) WS-TOK (3) WS-TOK (4)
046400                    WS-TOK (5) WS-TOK (6) WS-TOK (7) WS-TOK (8)
046500                    WS-TOK (9) WS-TOK (10)
046600               TALLYING IN WS-TOK-COUNT.
046700
046800      *  LIMPA UMA POSICAO DA TABELA WS-TOK ANTES DO UNSTRING -- SEM
046900      *  ISSO, UMA REQUISICAO COM MENOS TOKENS DO QUE A ANTERIOR
047000      *  PODERIA HERDAR LIXO DE UMA POSICAO NAO PREENCHIDA PELO
047100      *  UNSTRING DESTA VEZ.
047200       P11A1-LIMPA-TOKEN.
047300           MOVE SPACES TO WS-TOK (WS-I).
047400
047500      ***********************************************************
047600      *  P11B -- SEPARA SUFIXO DE MOEDA DO COMANDO (CMD-CCC)       *
047700      *          E PASSA O COMANDO PARA MINUSCULAS                *
047800      ***********************************************************
047900       P11B-PARTE-COMANDO.
048000           MOVE SPACES TO WS-CMD-BASE WS-CMD-MOEDA.
048100           UNSTRING WS-TOK (1) DELIMITED BY "-"
048200               INTO WS-CMD-BASE WS-CMD-MOEDA.
048300           INSPECT WS-CMD-BASE
048400               CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
048500                       TO "abcdefghijklmnopqrstuvwxyz".
048600           INSPECT WS-CMD-MOEDA
048700               CONVERTING "abcdefghijklmnopqrstuvwxyz"
048800                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048900      *  CR0292 19/06/2009 PCS -- SUFIXO "-99" (DIGITO EM VEZ DE   *
049000      *         SIGLA) ESTAVA PASSANDO DIRETO PARA LCT-MOEDA NO    *
049100      *         LANCAMENTO; VALIDA AS 3 POSICOES COMO LETRA ANTES  *
049200      *         DE ACEITAR O SUFIXO, SENAO TRATA COMO SEM SUFIXO.  *
049300           IF WS-CMD-MOEDA NOT = SPACES
049400               MOVE "S" TO WS-MOEDA-OK
049500               PERFORM P11B1-TESTA-LETRA
049600                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 3
049700               IF WS-MOEDA-OK = "N"
049800                   MOVE SPACES TO WS-CMD-MOEDA.
049900
050000      *  CONFERE UMA POSICAO DO SUFIXO DE MOEDA -- SE QUALQUER UMA DAS
050100      *  TRES NAO FOR LETRA MAIUSCULA, WS-MOEDA-OK VAI PARA "N" E O
050200      *  SUFIXO TODO E DESCARTADO EM P11B-PARTE-COMANDO (CR0292).
050300       P11B1-TESTA-LETRA.
050400           IF WS-CMD-MOEDA (WS-I:1) NOT CLASSE-MAIUSCULA
050500               MOVE "N" TO WS-MOEDA-OK.
050600
050700      ***********************************************************
050800      ***********************************************************
050900      *  P12 -- TABELA DE COMANDOS (CASCATA DE IF, AO ESTILO DO    *
051000      *         MENU DE DEPARTAMENTOS DO BANCO06)                  *
051100      *  CR0270 09/02/2005 MAO -- RECASADO P/ CASAR 1o. COM A TABELA*
051200      *              DE COMANDOS E SO DEPOIS VERIFICAR AUTORIZACAO,  *
051300      *              PARA NAO MASCARAR "COMANDO INVALIDO" COMO       *
051400      *              "NAO AUTORIZADO" -- QUEIXA DO SUPORTE, CHAMADO  *
051500      *              1120, CLIENTE NAO CONSEGUIA DISTINGUIR UM       *
051600      *              TELEFONE NAO CADASTRADO DE UM COMANDO ERRADO.   *
051700      ***********************************************************
051800       P12-LOCALIZA-COMANDO.
051900           IF WS-CMD-BASE = "org"
052000               PERFORM P30-COMANDO-ORG
052100               GO TO P12-EXIT.
052200           MOVE ZERO TO WS-CMD-HANDLER.
052300           IF WS-CMD-BASE = "help" OR WS-CMD-BASE = "ayuda"
052400               MOVE 1 TO WS-CMD-HANDLER.
052500           IF WS-CMD-BASE = "report" OR WS-CMD-BASE = "reporte"
052600               MOVE 2 TO WS-CMD-HANDLER.
052700           IF WS-CMD-BASE = "ess" OR WS-CMD-BASE = "non"
052800                                  OR WS-CMD-BASE = "inc"
052900               MOVE 3 TO WS-CMD-HANDLER.
053000           IF WS-CMD-BASE = "name" OR WS-CMD-BASE = "nombre"
053100               MOVE 4 TO WS-CMD-HANDLER.
053200           IF WS-CMD-BASE = "add" OR WS-CMD-BASE = "agregar"
053300               MOVE 5 TO WS-CMD-HANDLER.
053400           IF WS-CMD-HANDLER = ZERO
053500               PERFORM P80-RESP-COMANDO-INVALIDO
053600               GO TO P12-EXIT.
053700           PERFORM P13-AUTORIZA.
053800           IF NOT REMETENTE-AUTORIZADO
053900               PERFORM P81-RESP-NAO-AUTORIZADO
054000               GO TO P12-EXIT.
054100           IF WS-CMD-HANDLER = 1
054200               PERFORM P40-COMANDO-AJUDA
054300               GO TO P12-EXIT.
054400           IF WS-CMD-HANDLER = 2
054500               PERFORM P41-COMANDO-RELATORIO
054600               GO TO P12-EXIT.
054700           IF WS-CMD-HANDLER = 3
054800               PERFORM P20-TRANSACAO
054900               GO TO P12-EXIT.
055000           IF WS-CMD-HANDLER = 4
055100               PERFORM P31-COMANDO-NOME
055200               GO TO P12-EXIT.
055300           PERFORM P32-COMANDO-ADD.
055400       P12-EXIT.
055500           EXIT.
055600
055700      ***********************************************************
055800      *  P13 -- AUTORIZACAO: TELEFONE DEVE CONSTAR NO CADASTRO DE  *
055900      *         USUARIOS E A ORGANIZACAO DO USUARIO DEVE EXISTIR.  *
056000      ***********************************************************
056100       P13-AUTORIZA.
056200           MOVE "N" TO WS-AUTORIZADO.
056300           MOVE ZERO TO WS-REMETENTE-ORG.
056400           MOVE "N" TO WS-ACHOU.
056500           PERFORM P13A-TESTA-USUARIO
056600               VARYING WS-USR-IDX FROM 1 BY 1
056700               UNTIL WS-USR-IDX > WS-USR-COUNT.
056800           IF NOT ACHOU-REGISTRO
056900               GO TO P13-EXIT.
057000           MOVE "N" TO WS-ACHOU.
057100           PERFORM P13B-TESTA-ORGANIZACAO
057200               VARYING WS-ORG-IDX FROM 1 BY 1
057300               UNTIL WS-ORG-IDX > WS-ORG-COUNT.
057400           IF ACHOU-REGISTRO
057500               MOVE "S" TO WS-AUTORIZADO.
057600       P13-EXIT.
057700           EXIT.
057800
057900      *  CONFERE UMA POSICAO DA TABELA DE USUARIOS CONTRA O TELEFONE
058000      *  DA REQUISICAO -- SE BATER, GUARDA O INDICE E A ORGANIZACAO
058100      *  DO USUARIO PARA A SEGUNDA METADE DA AUTORIZACAO (P13B).
058200       P13A-TESTA-USUARIO.
058300           IF REQ-FONE = UT-FONE (WS-USR-IDX)
058400               MOVE "S"        TO WS-ACHOU
058500               MOVE WS-USR-IDX TO WS-REMETENTE-IDX
058600               MOVE UT-ORG (WS-USR-IDX) TO WS-REMETENTE-ORG
058700               MOVE UT-ADMIN (WS-USR-IDX) TO WS-REMETENTE-ADMIN.
058800
058900      *  CONFERE UMA POSICAO DA TABELA DE ORGANIZACOES CONTRA A
059000      *  ORGANIZACAO DO USUARIO JA ACHADO EM P13A -- SO DEPOIS DESTA
059100      *  SEGUNDA BUSCA E QUE WS-AUTORIZADO VAI PARA "S".
059200       P13B-TESTA-ORGANIZACAO.
059300           IF OT-CODIGO (WS-ORG-IDX) = WS-REMETENTE-ORG
059400               MOVE WS-ORG-IDX TO WS-REMETENTE-IDX-ORG
059500               MOVE "S"        TO WS-ACHOU.
059600
059700      ***********************************************************
059800      *  P20 -- LANCAMENTO DE TRANSACAO (ESSENCIAL/NAO ESS./REC.)  *
059900      ***********************************************************
060000      *  TOKEN 1 JA FOI CONSUMIDO PELO COMANDO (ESS/NON/INC, COM OU SEM
060100      *  SUFIXO DE MOEDA); TOKEN 2 E O VALOR, TOKENS 3 EM DIANTE SAO A
060200      *  DESCRICAO LIVRE -- POR ISSO A EXIGENCIA MINIMA DE 3 TOKENS.
060300       P20-TRANSACAO.
060400           IF WS-TOK-COUNT < 3
060500               PERFORM P82-RESP-TAMANHO-INVALIDO
060600               GO TO P20-EXIT.
060700           MOVE WS-TOK (2) TO WS-VALOR-TXT.
060800           PERFORM P21-VALIDA-VALOR.
060900           IF NOT VALOR-VALIDO
061000               PERFORM P83-RESP-VALOR-INVALIDO
061100               GO TO P20-EXIT.
061200           IF WS-VALOR-NUM NOT > ZERO
061300               PERFORM P84-RESP-VALOR-NEGATIVO
061400               GO TO P20-EXIT.
061500      *  DAQUI PARA BAIXO, THRU ENCADEIA TODOS OS PASSOS DO LANCAMENTO
061600      *  JA VALIDADO: MONTA DESCRICAO (P22), DEFINE ROTULO/SINAL (P23),
061700      *  MOEDA DE ENTRADA (P24), CONVERTE CAMBIO (P25), GRAVA NO LIVRO-
061800      *  CAIXA (P26) E MONTA A RESPOSTA (P27) -- TODOS SAO EXECUTADOS EM
061900      *  SEQUENCIA, SEM DESVIO, ATE CAIR NO FIM DE P27 (VIDE A NOTA
062000      *  CR0288 MAIS ABAIXO SOBRE P22A/P25A TEREM SIDO TIRADOS DESTE
062100      *  INTERVALO).
062200           PERFORM P22-MONTA-DESCRICAO THRU P27-RESP-TRANSACAO.
062300       P20-EXIT.
062400           EXIT.
062500
062600      ***********************************************************
062700      *  P21 -- VALIDA SE O TOKEN 2 E NUMERICO (DIGITOS E UM       *
062800      *         UNICO PONTO DECIMAL OPCIONAL)                     *
062900      ***********************************************************
063000       P21-VALIDA-VALOR.
063100           MOVE "S" TO WS-VALOR-OK.
063200           MOVE ZERO TO WS-PONTOS.
063300           IF WS-VALOR-TXT = SPACES
063400               MOVE "N" TO WS-VALOR-OK
063500               GO TO P21-EXIT.
063600           PERFORM P21A-TESTA-CARACTER
063700               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 20.
063800           IF WS-PONTOS > 1
063900               MOVE "N" TO WS-VALOR-OK.
064000           IF VALOR-VALIDO
064100               MOVE WS-VALOR-TXT TO WS-VALOR-NUM.
064200       P21-EXIT.
064300           EXIT.
064400
064500      *  CONFERE UMA POSICAO DO TOKEN DE VALOR: ESPACO (FIM DO NUMERO,
064600      *  IGNORADO), PONTO DECIMAL (CONTADO EM WS-PONTOS) OU QUALQUER
064700      *  OUTRA COISA QUE NAO SEJA DIGITO (REPROVA O VALOR).
064800       P21A-TESTA-CARACTER.
064900           IF WS-VALOR-TXT (WS-I:1) NOT = SPACE
065000               IF WS-VALOR-TXT (WS-I:1) = "."
065100                   ADD 1 TO WS-PONTOS
065200               ELSE
065300                   IF WS-VALOR-TXT (WS-I:1) NOT CLASSE-DIGITO
065400                       MOVE "N" TO WS-VALOR-OK.
065500
065600      ***********************************************************
065700      *  P22 -- REMONTA A DESCRICAO (TOKENS 3..N, BRANCO SIMPLES) *
065800      ***********************************************************
065900       P22-MONTA-DESCRICAO.
066000           MOVE SPACES TO WS-DESCRICAO.
066100           MOVE 1 TO WS-PONT.
066200           PERFORM P22A-ACRESCENTA-TOKEN
066300               VARYING WS-I FROM 3 BY 1 UNTIL WS-I > WS-TOK-COUNT.
066400
066500      ***********************************************************
066600      *  P23 -- ROTULO E SINAL DA TRANSACAO                       *
066700      ***********************************************************
066800      *  INCOME E SEMPRE POSITIVO (+1); ESSENTIAL E NON ESSENTIAL SAO
066900      *  SEMPRE NEGATIVOS (-1) -- O MESMO SINAL QUE CHEGA AQUI E
067000      *  GRAVADO EM LCT-VALOR, ENTAO O RELATORIO MENSAL (BANCO41/42)
067100      *  DISTINGUE RECEITA DE DESPESA SO PELO SINAL.
067200       P23-DEFINE-ROTULO-E-SINAL.
067300           IF WS-CMD-BASE = "inc"
067400               MOVE "Income       " TO WS-ROTULO
067500               MOVE +1 TO WS-SINAL
067600           ELSE
067700               IF WS-CMD-BASE = "ess"
067800                   MOVE "Essential    " TO WS-ROTULO
067900               ELSE
068000                   MOVE "Non essential" TO WS-ROTULO
068100               END-IF
068200               MOVE -1 TO WS-SINAL.
068300           COMPUTE WS-VALOR-NUM = WS-VALOR-NUM * WS-SINAL.
068400
068500      ***********************************************************
068600      *  P24 -- MOEDA DE ENTRADA (SUFIXO -CCC OU MOEDA DA ORG.)    *
068700      ***********************************************************
068800      *  SE A REQUISICAO VEIO COM SUFIXO DE MOEDA (ESS-USD, POR
068900      *  EXEMPLO), ESSA E A MOEDA DE ENTRADA DO LANCAMENTO; SENAO, A
069000      *  MOEDA DE ENTRADA E A PROPRIA MOEDA BASE DA ORGANIZACAO DO
069100      *  REMETENTE.
069200       P24-DEFINE-MOEDA-ENTRADA.
069300           IF WS-CMD-MOEDA NOT = SPACES
069400               MOVE WS-CMD-MOEDA TO LCT-MOEDA
069500           ELSE
069600               MOVE OT-MOEDA (WS-REMETENTE-IDX-ORG) TO LCT-MOEDA.
069700
069800      ***********************************************************
069900      *  P25 -- CONVERSAO DE CAMBIO                                *
070000      *         VALOR CONVERTIDO = VALOR ORIGINAL X COT-FATOR;      *
070100      *         SEM COTACAO CADASTRADA, ASSUME-SE FATOR 4700        *
070200      *         (PARIDADE FIXA ANTIGA, VIDE NOTA EM RATEREC.CPY).   *
070300      ***********************************************************
070400       P25-CONVERTE-MOEDA.
070500           MOVE OT-MOEDA (WS-REMETENTE-IDX-ORG) TO WS-MOEDA-BASE.
070600           IF LCT-MOEDA = WS-MOEDA-BASE
070700               MOVE WS-VALOR-NUM TO WS-VALOR-CONV
070800               GO TO P25-EXIT.
070900           MOVE "N" TO WS-ACHOU.
071000           PERFORM P25A-TESTA-COTACAO
071100               VARYING WS-RATE-IDX FROM 1 BY 1
071200               UNTIL WS-RATE-IDX > WS-RATE-COUNT.
071300           IF NOT ACHOU-REGISTRO
071400               MOVE 4700 TO WS-TAXA-CAMBIO.
071500           COMPUTE WS-VALOR-CONV ROUNDED =
071600               WS-VALOR-NUM * WS-TAXA-CAMBIO.
071700       P25-EXIT.
071800           EXIT.
071900
072000      ***********************************************************
072100      *  P26 -- GRAVACAO DO LANCAMENTO NO LIVRO-CAIXA              *
072200      ***********************************************************
072300      *  LCT-VALOR FICA NA MOEDA DE ENTRADA (SEM CONVERSAO); LCT-VALOR-
072400      *  CONV FICA JA CONVERTIDO PARA A MOEDA BASE DA ORGANIZACAO --
072500      *  OS RELATORIOS (BANCO41/42) SO USAM LCT-VALOR-CONV NOS
072600      *  ACUMULADORES, MAS LCT-VALOR FICA GRAVADO PARA AUDITORIA.
072700       P26-GRAVA-LANCAMENTO.
072800           ADD 1 TO WS-PROXIMO-ID-LCT.
072900           MOVE WS-PROXIMO-ID-LCT TO LCT-ID.
073000           MOVE WS-DATA-NUMERICA  TO LCT-DATA.
073100           MOVE WS-REMETENTE-ORG  TO LCT-ORG.
073200           MOVE WS-ROTULO         TO LCT-RUBRICA.
073300           MOVE WS-VALOR-NUM      TO LCT-VALOR.
073400           MOVE WS-VALOR-CONV     TO LCT-VALOR-CONV.
073500           MOVE WS-DESCRICAO      TO LCT-DESCRICAO.
073600           WRITE REG-LANCAMENTO.
073700
073800      ***********************************************************
073900      *  P27 -- RESPOSTA DE CONFIRMACAO DA TRANSACAO              *
074000      *  CR0281 14/05/2006 MAO -- WS-MOSTRA-VALOR EDITADO VEM COM   *
074100      *              CIFRAO FLUTUANTE; SEM EXPURGAR OS BRANCOS NA   *
074200      *              FRENTE, A LINHA DE RESPOSTA SAIA COM UM BURACO *
074300      *              DE ESPACOS ANTES DO VALOR (RECLAMACAO DO CAIXA *
074400      *              ELETRONICO, TELA FICAVA CORTANDO A DESCRICAO). *
074500      ***********************************************************
074600       P27-RESP-TRANSACAO.
074700           MOVE WS-VALOR-NUM  TO WS-VALOR-ABS.
074800           IF WS-VALOR-ABS < ZERO
074900               COMPUTE WS-VALOR-ABS = WS-VALOR-ABS * -1.
075000      *  A LINHA DE RESPOSTA SEMPRE MOSTRA O VALOR EM MODULO -- O SINAL
075100      *  CONTABIL (RECEITA/DESPESA) JA FICA IMPLICITO NO ROTULO
075200      *  (INCOME/ESSENTIAL/NON ESSENTIAL) QUE ABRE A LINHA.
075300           MOVE WS-VALOR-ABS TO WS-MOSTRA-VALOR.
075400           MOVE 1 TO WS-POS-VALOR.
075500           PERFORM P27A-ACHA-POS-VALOR
075600               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 17.
075700           MOVE SPACES TO WS-LINHA-RESP.
075800           MOVE 1 TO WS-PONT.
075900           STRING WS-ROTULO        DELIMITED BY "  "
076000                  " "               DELIMITED BY SIZE
076100                  LCT-MOEDA         DELIMITED BY SIZE
076200                  " "               DELIMITED BY SIZE
076300                  WS-MOSTRA-VALOR (WS-POS-VALOR:) DELIMITED BY SIZE
076400                  " - "             DELIMITED BY SIZE
076500                  WS-DESCRICAO      DELIMITED BY "  "
076600               INTO WS-LINHA-RESP
076700               WITH POINTER WS-PONT
076800           END-STRING.
076900      *  QUANDO A MOEDA DE ENTRADA NAO E A MOEDA BASE DA ORGANIZACAO,
077000      *  A LINHA DE RESPOSTA GANHA UM SEGUNDO VALOR ENTRE PARENTESES,
077100      *  JA CONVERTIDO -- PARA O REMETENTE VER OS DOIS VALORES SEM
077200      *  PRECISAR CONSULTAR A TABELA DE COTACOES.
077300           IF WS-VALOR-NUM NOT = WS-VALOR-CONV
077400               MOVE WS-VALOR-CONV TO WS-VALOR-CONV-ABS
077500               IF WS-VALOR-CONV-ABS < ZERO
077600                   COMPUTE WS-VALOR-CONV-ABS =
077700                       WS-VALOR-CONV-ABS * -1
077800               END-IF
077900               MOVE WS-VALOR-CONV-ABS TO WS-MOSTRA-VALOR
078000               MOVE 1 TO WS-POS-VALOR
078100               PERFORM P27A-ACHA-POS-VALOR
078200                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 17
078300               STRING " (" DELIMITED BY SIZE
078400                      WS-MOSTRA-VALOR (WS-POS-VALOR:) DELIMITED BY SIZE
078500                      " " DELIMITED BY SIZE
078600                      WS-MOEDA-BASE DELIMITED BY SIZE
078700                      ")" DELIMITED BY SIZE
078800                   INTO WS-LINHA-RESP
078900                   WITH POINTER WS-PONT
079000               END-STRING.
079100           MOVE WS-LINHA-RESP TO RESP-TEXTO.
079200           WRITE REG-RESPOSTA.
079300
079400      *  ACHA A PRIMEIRA POSICAO NAO-BRANCA DO CAMPO DE EDICAO
079500      *  WS-MOSTRA-VALOR (CIFRAO FLUTUANTE) PARA MONTAR A LINHA DE
079600      *  RESPOSTA SEM OS BRANCOS DE PREENCHIMENTO NA FRENTE (CR0281).
079700       P27A-ACHA-POS-VALOR.
079800           IF WS-I = WS-POS-VALOR
079900               IF WS-MOSTRA-VALOR (WS-I:1) = SPACE
080000                   ADD 1 TO WS-POS-VALOR.
080100
080200      ***********************************************************
080300      *  CR0288 02/02/2008 PCS -- P22A E P25A FORAM DESLOCADOS    *
080400      *              PARA DEPOIS DESTE PONTO.  ESTAVAM ENTRE OS   *
080500      *              PARAGRAFOS DO PERFORM ... THRU DE P20, E O   *
080600      *              DESVIO NATURAL DE UM PARAGRAFO PARA O        *
080700      *              SEGUINTE REENTRAVA NO CORPO DO LOOP COM O    *
080800      *              INDICE JA NO VALOR FINAL (WS-I = WS-TOK-     *
080900      *              COUNT + 1), ESTOURANDO WS-TOK E GRAVANDO      *
081000      *              LIXO EM LCT-DESCRICAO QUANDO A DESCRICAO      *
081100      *              USAVA OS 10 TOKENS.  FICAM AQUI, JUNTO COM    *
081200      *              P27A, FORA DO ALCANCE DE QUALQUER THRU.       *
081300      ***********************************************************
081400
081500      *  ACRESCENTA UM TOKEN A WS-DESCRICAO, COM UM BRANCO SEPARADOR
081600      *  ANTES DE CADA TOKEN QUE NAO SEJA O PRIMEIRO -- VIDE A NOTA
081700      *  CR0288 ACIMA SOBRE POR QUE ESTE PARAGRAFO FICA FORA DO THRU.
081800       P22A-ACRESCENTA-TOKEN.
081900           IF WS-TOK (WS-I) NOT = SPACES
082000               IF WS-PONT > 1
082100                   MOVE " " TO WS-DESCRICAO (WS-PONT:1)
082200                   ADD 1 TO WS-PONT
082300               END-IF
082400               STRING WS-TOK (WS-I) DELIMITED BY SPACE
082500                   INTO WS-DESCRICAO
082600                   WITH POINTER WS-PONT
082700               END-STRING.
082800
082900      *  CONFERE UMA POSICAO DA TABELA DE COTACOES CONTRA O PAR
083000      *  MOEDA-ORIGEM/MOEDA-BASE DO LANCAMENTO -- SE BATER, GUARDA O
083100      *  FATOR PARA O COMPUTE DE P25-CONVERTE-MOEDA.
083200       P25A-TESTA-COTACAO.
083300           IF RT-ORIGEM (WS-RATE-IDX)  = LCT-MOEDA AND
083400              RT-DESTINO (WS-RATE-IDX) = WS-MOEDA-BASE
083500               MOVE "S" TO WS-ACHOU
083600               MOVE RT-FATOR (WS-RATE-IDX) TO WS-TAXA-CAMBIO.
083700
083800      ***********************************************************
083900      *  P30 -- COMANDO ORG (CRIACAO DE ORGANIZACAO)                *
084000      ***********************************************************
084100      *  O COMANDO ORG CRIA UMA ORGANIZACAO NOVA E, NO MESMO PASSO, O
084200      *  PRIMEIRO SOCIO DELA (O REMETENTE, JA COMO ADMINISTRADOR) --
084300      *  POR ISSO ESTE PARAGRAFO GRAVA NAS DUAS TABELAS (ORGANIZACOES E
084400      *  USUARIOS), NAO SO NA DE ORGANIZACOES.
084500       P30-COMANDO-ORG.
084600           MOVE "N" TO WS-ACHOU.
084700           PERFORM P30A-TESTA-USUARIO
084800               VARYING WS-USR-IDX FROM 1 BY 1
084900               UNTIL WS-USR-IDX > WS-USR-COUNT.
085000           IF ACHOU-REGISTRO
085100               MOVE UT-ORG (WS-REMETENTE-IDX) TO WS-REMETENTE-ORG
085200               PERFORM P30B-TESTA-ORGANIZACAO
085300                   VARYING WS-ORG-IDX FROM 1 BY 1
085400                   UNTIL WS-ORG-IDX > WS-ORG-COUNT
085500               PERFORM P85-RESP-JA-TEM-ORGANIZACAO
085600               GO TO P30-EXIT.
085700           IF WS-TOK-COUNT < 4
085800               PERFORM P82-RESP-TAMANHO-INVALIDO
085900               GO TO P30-EXIT.
086000      *  TOKEN 2 E O IDIOMA (EN OU ES), TOKEN 3 E A MOEDA, TOKEN 4 EM
086100      *  DIANTE E O NOME DA ORGANIZACAO (PODE TER VARIAS PALAVRAS).
086200           MOVE WS-TOK (2) TO WS-IDIOMA-CAND.
086300           INSPECT WS-IDIOMA-CAND
086400               CONVERTING "abcdefghijklmnopqrstuvwxyz"
086500                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
086600           IF WS-IDIOMA-CAND (1:2) NOT = "EN" AND
086700              WS-IDIOMA-CAND (1:2) NOT = "ES"
086800               PERFORM P86-RESP-IDIOMA-INVALIDO
086900               GO TO P30-EXIT.
087000           MOVE WS-TOK (3) TO WS-MOEDA-CAND.
087100           INSPECT WS-MOEDA-CAND
087200               CONVERTING "abcdefghijklmnopqrstuvwxyz"
087300                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
087400           MOVE "N" TO WS-MOEDA-OK.
087500           PERFORM P30C-TESTA-MOEDA
087600               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 3.
087700           IF WS-MOEDA-OK NOT = "S"
087800               PERFORM P87-RESP-MOEDA-INVALIDA
087900               GO TO P30-EXIT.
088000           MOVE SPACES TO WS-NOME-ORG-CAND.
088100           MOVE 1 TO WS-PONT.
088200           PERFORM P30D-ACRESCENTA-NOME
088300               VARYING WS-I FROM 4 BY 1 UNTIL WS-I > WS-TOK-COUNT.
088400      *  O NOVO CODIGO DE ORGANIZACAO E SO A PROXIMA POSICAO DA TABELA
088500      *  (WS-ORG-COUNT), NAO UM CONTADOR SEPARADO -- POR ISSO OS
088600      *  CAMPOS WS-PROXIMO-ORG/WS-PROXIMO-USR DA WORKING-STORAGE FICAM
088700      *  SEM USO.
088800           ADD 1 TO WS-ORG-COUNT.
088900           SET OT-IDX TO WS-ORG-COUNT.
089000           COMPUTE OT-CODIGO (OT-IDX) = WS-ORG-COUNT.
089100           MOVE WS-DATA-NUMERICA        TO OT-DATA (OT-IDX).
089200           MOVE WS-NOME-ORG-CAND        TO OT-NOME (OT-IDX).
089300           MOVE WS-IDIOMA-CAND (1:2)    TO OT-IDIOMA (OT-IDX).
089400           MOVE WS-MOEDA-CAND (1:3)     TO OT-MOEDA (OT-IDX).
089500      *  O REMETENTE DO COMANDO ORG VIRA ADMINISTRADOR (UT-ADMIN = "Y")
089600      *  DA ORGANIZACAO QUE ELE MESMO CRIOU -- SO ELE PODE USAR O
089700      *  COMANDO ADD NESSA ORGANIZACAO ATE INCLUIR OUTRO ADMIN.
089800           ADD 1 TO WS-USR-COUNT.
089900           SET UT-IDX TO WS-USR-COUNT.
090000           COMPUTE UT-CODIGO (UT-IDX) = WS-USR-COUNT.
090100           MOVE OT-CODIGO (OT-IDX)      TO UT-ORG (UT-IDX).
090200           MOVE WS-DATA-NUMERICA        TO UT-DATA (UT-IDX).
090300           MOVE REQ-FONE                TO UT-FONE (UT-IDX).
090400           MOVE SPACES                  TO UT-NOME (UT-IDX).
090500           MOVE "Y"                     TO UT-ADMIN (UT-IDX).
090600           MOVE SPACES TO WS-LINHA-RESP.
090700           MOVE 1 TO WS-PONT.
090800           STRING "org " DELIMITED BY SIZE
090900                  OT-NOME (OT-IDX) DELIMITED BY "  "
091000                  " / "  DELIMITED BY SIZE
091100                  OT-IDIOMA (OT-IDX) DELIMITED BY SIZE
091200                  " / " DELIMITED BY SIZE
091300                  OT-MOEDA (OT-IDX) DELIMITED BY SIZE
091400                  " / " DELIMITED BY SIZE
091500                  REQ-FONE DELIMITED BY "  "
091600               INTO WS-LINHA-RESP
091700               WITH POINTER WS-PONT
091800           END-STRING.
091900           MOVE WS-LINHA-RESP TO RESP-TEXTO.
092000           WRITE REG-RESPOSTA.
092100       P30-EXIT.
092200           EXIT.
092300
092400      *  CONFERE UMA POSICAO DA TABELA DE USUARIOS CONTRA O TELEFONE DA
092500      *  REQUISICAO -- SE O REMETENTE JA FOR SOCIO DE ALGUMA
092600      *  ORGANIZACAO, O COMANDO ORG E REJEITADO (P85) EM VEZ DE CRIAR
092700      *  UMA SEGUNDA ORGANIZACAO PARA O MESMO TELEFONE.
092800       P30A-TESTA-USUARIO.
092900           IF REQ-FONE = UT-FONE (WS-USR-IDX)
093000               MOVE "S" TO WS-ACHOU
093100               MOVE WS-USR-IDX TO WS-REMETENTE-IDX.
093200
093300      *  SO ENTRA AQUI QUANDO O REMETENTE JA E SOCIO DE ALGUMA
093400      *  ORGANIZACAO -- ACHA O INDICE DELA SO PARA MONTAR A MENSAGEM DE
093500      *  RESPOSTA DO P85 COM O NOME DA ORGANIZACAO JA EXISTENTE.
093600       P30B-TESTA-ORGANIZACAO.
093700           IF OT-CODIGO (WS-ORG-IDX) = WS-REMETENTE-ORG
093800               MOVE WS-ORG-IDX TO WS-REMETENTE-IDX-ORG.
093900
094000      *  CONFERE A MOEDA DIGITADA CONTRA A TABELA DE MOEDAS VALIDAS
094100      *  (MOEDA-VALIDA) -- MESMA LISTA DE TRES MOEDAS USADA DESDE A
094200      *  VERSAO INICIAL DO COMANDO ORG, HOJE TAMBEM USADA EM P87.
094300       P30C-TESTA-MOEDA.
094400           IF WS-MOEDA-CAND (1:3) = MOEDA-VALIDA (WS-I)
094500               MOVE "S" TO WS-MOEDA-OK.
094600
094700      *  MESMA LOGICA DE MONTAGEM DE NOME COM BRANCO SEPARADOR DE
094800      *  P22A-ACRESCENTA-TOKEN E P31A-ACRESCENTA-NOME, REPETIDA AQUI
094900      *  PORQUE O NOME DE ORGANIZACAO E O DE SOCIO FICAM EM CAMPOS
095000      *  WORKING-STORAGE DIFERENTES.
095100       P30D-ACRESCENTA-NOME.
095200           IF WS-TOK (WS-I) NOT = SPACES
095300               IF WS-PONT > 1
095400                   MOVE " " TO WS-NOME-ORG-CAND (WS-PONT:1)
095500                   ADD 1 TO WS-PONT
095600               END-IF
095700               STRING WS-TOK (WS-I) DELIMITED BY SPACE
095800                   INTO WS-NOME-ORG-CAND
095900                   WITH POINTER WS-PONT
096000               END-STRING.
096100
096200      ***********************************************************
096300      *  P31 -- COMANDO NOME (ATUALIZA O NOME DO REMETENTE)       *
096400      ***********************************************************
096500      *  TROCA O APELIDO DO PROPRIO REMETENTE (UT-NOME), TRUNCADO EM 20
096600      *  POSICOES -- O NOME E MONTADO A PARTIR DO TOKEN 2 EM DIANTE, DA
096700      *  MESMA FORMA QUE A DESCRICAO DE UMA TRANSACAO.
096800       P31-COMANDO-NOME.
096900           IF WS-TOK-COUNT < 2
097000               PERFORM P82-RESP-TAMANHO-INVALIDO
097100               GO TO P31-EXIT.
097200           MOVE SPACES TO WS-NOME-ORG-CAND.
097300           MOVE 1 TO WS-PONT.
097400           PERFORM P31A-ACRESCENTA-NOME
097500               VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-TOK-COUNT.
097600           MOVE WS-NOME-ORG-CAND (1:20) TO UT-NOME (WS-REMETENTE-IDX).
097700           MOVE SPACES TO WS-LINHA-RESP.
097800           MOVE 1 TO WS-PONT.
097900           STRING "name " DELIMITED BY SIZE
098000                  UT-NOME (WS-REMETENTE-IDX) DELIMITED BY "  "
098100                  " / " DELIMITED BY SIZE
098200                  REQ-FONE DELIMITED BY "  "
098300                  " / " DELIMITED BY SIZE
098400                  UT-ADMIN (WS-REMETENTE-IDX) DELIMITED BY SIZE
098500               INTO WS-LINHA-RESP
098600               WITH POINTER WS-PONT
098700           END-STRING.
098800           MOVE WS-LINHA-RESP TO RESP-TEXTO.
098900           WRITE REG-RESPOSTA.
099000       P31-EXIT.
099100           EXIT.
099200
099300      *  MESMA LOGICA DE P30D-ACRESCENTA-NOME, AGORA PARA O NOVO
099400      *  APELIDO DO SOCIO NO COMANDO NOME.
099500       P31A-ACRESCENTA-NOME.
099600           IF WS-TOK (WS-I) NOT = SPACES
099700               IF WS-PONT > 1
099800                   MOVE " " TO WS-NOME-ORG-CAND (WS-PONT:1)
099900                   ADD 1 TO WS-PONT
100000               END-IF
100100               STRING WS-TOK (WS-I) DELIMITED BY SPACE
100200                   INTO WS-NOME-ORG-CAND
100300                   WITH POINTER WS-PONT
100400               END-STRING.
100500
100600      ***********************************************************
100700      *  P32 -- COMANDO ADD (INCLUI MEMBRO NA ORGANIZACAO)        *
100800      ***********************************************************
100900      *  SO UM ADMINISTRADOR DA ORGANIZACAO PODE INCLUIR UM NOVO SOCIO
101000      *  (TELEFONE NO TOKEN 2) -- O NOVO SOCIO ENTRA SEM NOME (ATE
101100      *  USAR O COMANDO NOME) E SEM SER ADMINISTRADOR.
101200       P32-COMANDO-ADD.
101300           IF WS-REMETENTE-ADMIN NOT = "Y"
101400               PERFORM P88-RESP-NAO-ADMIN
101500               GO TO P32-EXIT.
101600           IF WS-TOK-COUNT < 2
101700               PERFORM P82-RESP-TAMANHO-INVALIDO
101800               GO TO P32-EXIT.
101900           MOVE WS-TOK (2) TO WS-FONE-CAND.
102000           PERFORM P33-VALIDA-FONE.
102100           IF NOT FONE-VALIDO
102200               PERFORM P89-RESP-FONE-INVALIDO
102300               GO TO P32-EXIT.
102400           MOVE "N" TO WS-ACHOU.
102500           PERFORM P32A-TESTA-FONE-DUPLICADO
102600               VARYING WS-USR-IDX FROM 1 BY 1
102700               UNTIL WS-USR-IDX > WS-USR-COUNT.
102800           IF ACHOU-REGISTRO
102900               PERFORM P91-RESP-FONE-DUPLICADO
103000               GO TO P32-EXIT.
103100      *  O REMETENTE DO COMANDO ORG VIRA ADMINISTRADOR (UT-ADMIN = "Y")
103200      *  DA ORGANIZACAO QUE ELE MESMO CRIOU -- SO ELE PODE USAR O
103300      *  COMANDO ADD NESSA ORGANIZACAO ATE INCLUIR OUTRO ADMIN.
103400           ADD 1 TO WS-USR-COUNT.
103500           SET UT-IDX TO WS-USR-COUNT.
103600           COMPUTE UT-CODIGO (UT-IDX) = WS-USR-COUNT.
103700           MOVE WS-REMETENTE-ORG   TO UT-ORG (UT-IDX).
103800           MOVE WS-DATA-NUMERICA   TO UT-DATA (UT-IDX).
103900           MOVE WS-FONE-CAND       TO UT-FONE (UT-IDX).
104000           MOVE SPACES             TO UT-NOME (UT-IDX).
104100           MOVE "N"                TO UT-ADMIN (UT-IDX).
104200           MOVE SPACES TO WS-LINHA-RESP.
104300           MOVE 1 TO WS-PONT.
104400           STRING "add " DELIMITED BY SIZE
104500                  OT-NOME (WS-REMETENTE-IDX-ORG) DELIMITED BY "  "
104600                  " / " DELIMITED BY SIZE
104700                  WS-FONE-CAND DELIMITED BY "  "
104800               INTO WS-LINHA-RESP
104900               WITH POINTER WS-PONT
105000           END-STRING.
105100           MOVE WS-LINHA-RESP TO RESP-TEXTO.
105200           WRITE REG-RESPOSTA.
105300       P32-EXIT.
105400           EXIT.
105500
105600      *  CONFERE UMA POSICAO DA TABELA DE USUARIOS CONTRA O TELEFONE
105700      *  CANDIDATO DO COMANDO ADD -- TELEFONE JA CADASTRADO (DE         
105800      *  QUALQUER ORGANIZACAO) E REJEITADO PELO P91, PARA NAO TER O
105900      *  MESMO NUMERO LIGADO A DOIS SOCIOS.
106000       P32A-TESTA-FONE-DUPLICADO.
106100           IF WS-FONE-CAND = UT-FONE (WS-USR-IDX)
106200               MOVE "S" TO WS-ACHOU.
106300
106400      ***********************************************************
106500      *  P33 -- VALIDA TELEFONE NO FORMATO E.164 (+1-9 SEGUIDO     *
106600      *         DE 1 A 14 DIGITOS)                                 *
106700      ***********************************************************
106800       P33-VALIDA-FONE.
106900           MOVE "S" TO WS-FONE-OK.
107000           IF FONE-CAND-SINAL NOT = "+"
107100               MOVE "N" TO WS-FONE-OK
107200               GO TO P33-EXIT.
107300           IF FONE-CAND-PAIS < "1" OR
107400              FONE-CAND-PAIS > "9"
107500               MOVE "N" TO WS-FONE-OK
107600               GO TO P33-EXIT.
107700           MOVE ZERO TO WS-J.
107800           PERFORM P33A-TESTA-DIGITO
107900               VARYING WS-I FROM 3 BY 1 UNTIL WS-I > 16.
108000           IF WS-J < 1 OR WS-J > 14
108100               MOVE "N" TO WS-FONE-OK.
108200       P33-EXIT.
108300           EXIT.
108400
108500      *  CONFERE UMA POSICAO DO NUMERO APOS O CODIGO DE PAIS -- SO
108600      *  CONTA (WS-J) AS POSICOES QUE AINDA SAO DIGITO; A PRIMEIRA
108700      *  POSICAO EM BRANCO MARCA O FIM DO NUMERO DIGITADO.
108800       P33A-TESTA-DIGITO.
108900           IF WS-FONE-CAND (WS-I:1) NOT = SPACE
109000               IF WS-FONE-CAND (WS-I:1) NOT CLASSE-DIGITO
109100                   MOVE "N" TO WS-FONE-OK
109200               ELSE
109300                   ADD 1 TO WS-J.
109400
109500      ***********************************************************
109600      *  P40/P41 -- COMANDOS HELP E REPORT                        *
109700      ***********************************************************
109800      *  LISTA FIXA DOS COMANDOS RECONHECIDOS -- PRECISA SER ATUALIZADA
109900      *  A MAO SE UM COMANDO NOVO FOR ACRESCENTADO NA TABELA DE P12
110000      *  (NAO HA GERACAO AUTOMATICA A PARTIR DA TABELA DE COMANDOS).
110100       P40-COMANDO-AJUDA.
110200           MOVE "help|ess|non|inc|org|name|add|report"
110300               TO RESP-TEXTO.
110400           WRITE REG-RESPOSTA.
110500
110600      *  O COMANDO REPORT/REPORTE NAO GERA O RELATORIO AQUI MESMO -- SO
110700      *  CONFIRMA O RECEBIMENTO; O RELATORIO FINANCEIRO MENSAL E UM JOB
110800      *  SEPARADO (BANCO41), DISPARADO FORA DESTE PROGRAMA.
110900       P41-COMANDO-RELATORIO.
111000           MOVE "reporte solicitado - ver arquivo REPORT"
111100               TO RESP-TEXTO.
111200           WRITE REG-RESPOSTA.
111300
111400      ***********************************************************
111500      *  P80-P91 -- LINHAS DE RESPOSTA DE ERRO                     *
111600      ***********************************************************
111700      *  ECOA O PRIMEIRO TOKEN DA REQUISICAO NA RESPOSTA, PARA O
111800      *  REMETENTE VER O QUE ELE DIGITOU DE ERRADO.
111900       P80-RESP-COMANDO-INVALIDO.
112000           MOVE SPACES TO WS-LINHA-RESP.
112100           STRING "comando nao suportado: " DELIMITED BY SIZE
112200                  WS-TOK (1) DELIMITED BY "  "
112300               INTO WS-LINHA-RESP.
112400           MOVE WS-LINHA-RESP TO RESP-TEXTO.
112500           WRITE REG-RESPOSTA.
112600
112700      *  MESMA MENSAGEM PARA QUALQUER COMANDO RECONHECIDO VINDO DE UM
112800      *  TELEFONE NAO CADASTRADO -- NAO DIZ SE O TELEFONE E DESCONHECIDO
112900      *  OU SE A ORGANIZACAO DELE E QUE NAO EXISTE (CR0270).
113000       P81-RESP-NAO-AUTORIZADO.
113100           MOVE "usuario nao autorizado" TO RESP-TEXTO.
113200           WRITE REG-RESPOSTA.
113300
113400      *  MESMA MENSAGEM PARA QUALQUER COMANDO COM MENOS TOKENS DO QUE O
113500      *  MINIMO EXIGIDO (VIDE P20, P30, P31, P32).
113600       P82-RESP-TAMANHO-INVALIDO.
113700           MOVE "requisicao com poucos argumentos" TO RESP-TEXTO.
113800           WRITE REG-RESPOSTA.
113900
114000      *  ECOA O TEXTO DIGITADO NO TOKEN 2 PARA O REMETENTE VER O QUE
114100      *  FOI REJEITADO POR P21-VALIDA-VALOR.
114200       P83-RESP-VALOR-INVALIDO.
114300           MOVE SPACES TO WS-LINHA-RESP.
114400           STRING "valor invalido: " DELIMITED BY SIZE
114500                  WS-VALOR-TXT DELIMITED BY "  "
114600               INTO WS-LINHA-RESP.
114700           MOVE WS-LINHA-RESP TO RESP-TEXTO.
114800           WRITE REG-RESPOSTA.
114900
115000       P84-RESP-VALOR-NEGATIVO.
115100           MOVE "valor deve ser maior que zero" TO RESP-TEXTO.
115200           WRITE REG-RESPOSTA.
115300
115400      *  MENSAGEM DE ERRO DO COMANDO ORG QUANDO O REMETENTE JA PERTENCE
115500      *  A UMA ORGANIZACAO (VIDE P30-COMANDO-ORG / P30B).
115600       P85-RESP-JA-TEM-ORGANIZACAO.
115700           MOVE SPACES TO WS-LINHA-RESP.
115800           STRING "usuario ja pertence a organizacao "
115900                   DELIMITED BY SIZE
116000                  OT-NOME (WS-REMETENTE-IDX-ORG)
116100                   DELIMITED BY "  "
116200               INTO WS-LINHA-RESP.
116300           MOVE WS-LINHA-RESP TO RESP-TEXTO.
116400           WRITE REG-RESPOSTA.
116500
116600      *  SO EN E ES SAO IDIOMAS RECONHECIDOS PARA UMA ORGANIZACAO NOVA
116700      *  (VIDE P30-COMANDO-ORG); QUALQUER OUTRA COISA CAI AQUI.
116800       P86-RESP-IDIOMA-INVALIDO.
116900           MOVE "idioma nao suportado (use EN ou ES)"
117000               TO RESP-TEXTO.
117100           WRITE REG-RESPOSTA.
117200
117300      *  MESMA LISTA DE MOEDAS VALIDAS DE P30C-TESTA-MOEDA (CR0262).
117400       P87-RESP-MOEDA-INVALIDA.
117500           MOVE "moeda nao suportada (COP/USD/EUR)"
117600               TO RESP-TEXTO.
117700           WRITE REG-RESPOSTA.
117800
117900      *  RESPOSTA DO COMANDO ADD QUANDO O REMETENTE NAO E ADMINISTRADOR
118000      *  DA SUA ORGANIZACAO.
118100       P88-RESP-NAO-ADMIN.
118200           MOVE "somente administrador pode incluir membro"
118300               TO RESP-TEXTO.
118400           WRITE REG-RESPOSTA.
118500
118600      *  RESPOSTA DO COMANDO ADD QUANDO O TELEFONE CANDIDATO FALHA A
118700      *  VALIDACAO E.164 DE P33-VALIDA-FONE (CR0265).
118800       P89-RESP-FONE-INVALIDO.
118900           MOVE "telefone fora do formato E.164" TO RESP-TEXTO.
119000           WRITE REG-RESPOSTA.
119100
119200      *  RESPOSTA DO COMANDO ADD QUANDO O TELEFONE CANDIDATO JA PERTENCE
119300      *  A OUTRO SOCIO CADASTRADO (VIDE P32A-TESTA-FONE-DUPLICADO).
119400       P91-RESP-FONE-DUPLICADO.
119500           MOVE "telefone ja cadastrado" TO RESP-TEXTO.
119600           WRITE REG-RESPOSTA.
119700
119800      ***********************************************************
119900      *  P90 -- ENCERRAMENTO: REGRAVA OS CADASTROS ATUALIZADOS     *
120000      ***********************************************************
120100      *  TODOS OS SEIS ARQUIVOS SAO PROCESSADOS NESTE ENCERRAMENTO:
120200      *  REQUISICOES E RESPOSTAS SAO SO FECHADOS; LIVRO-CAIXA TAMBEM SO
120300      *  E FECHADO (FOI ABERTO EM EXTEND, SEM TABELA EM MEMORIA); OS
120400      *  CADASTROS DE ORGANIZACOES E USUARIOS SAO REGRAVADOS INTEIROS A
120500      *  PARTIR DAS TABELAS (P92/P93).
120600       P90-FIM.
120700           CLOSE COMMAND-REQUESTS.
120800           CLOSE TRANSACTIONS.
120900           CLOSE RESPONSES.
121000           PERFORM P92-REGRAVA-ORGANIZACOES.
121100           PERFORM P93-REGRAVA-USUARIOS.
121200           STOP RUN.
121300
121400      *  O CADASTRO DE ORGANIZACOES E REGRAVADO INTEIRO NO ENCERRAMENTO
121500      *  DO LOTE, A PARTIR DA TABELA EM MEMORIA -- QUALQUER ORGANIZACAO
121600      *  NOVA CRIADA DURANTE O RUN (P30-COMANDO-ORG) SO VAI PARA O
121700      *  ARQUIVO AQUI, NAO A CADA REQUISICAO.
121800       P92-REGRAVA-ORGANIZACOES.
121900           OPEN OUTPUT ORGANIZATIONS.
122000           PERFORM P92A-GRAVA-ORGANIZACAO
122100               VARYING WS-ORG-IDX FROM 1 BY 1
122200               UNTIL WS-ORG-IDX > WS-ORG-COUNT.
122300           CLOSE ORGANIZATIONS.
122400
122500      *  DEVOLVE UMA ENTRADA DA TABELA PARA O LAYOUT DE ORGREC E
122600      *  GRAVA -- A ORDEM DE GRAVACAO SEGUE A ORDEM DA TABELA, QUE E A
122700      *  MESMA ORDEM DE CADASTRO ORIGINAL MAIS AS ORGANIZACOES NOVAS
122800      *  NO FIM.
122900       P92A-GRAVA-ORGANIZACAO.
123000           MOVE OT-CODIGO (WS-ORG-IDX) TO ORG-CODIGO.
123100           MOVE OT-DATA   (WS-ORG-IDX) TO ORG-DATA.
123200           MOVE OT-NOME   (WS-ORG-IDX) TO ORG-NOME.
123300           MOVE OT-IDIOMA (WS-ORG-IDX) TO ORG-IDIOMA.
123400           MOVE OT-MOEDA  (WS-ORG-IDX) TO ORG-MOEDA.
123500           WRITE REG-ORGANIZACAO.
123600
123700      *  MESMA TECNICA DE P92, AGORA PARA O CADASTRO DE USUARIOS --
123800      *  REGRAVA TUDO A PARTIR DA TABELA, INCLUINDO OS SOCIOS
123900      *  INCLUIDOS PELOS COMANDOS ORG E ADD DURANTE O RUN.
124000       P93-REGRAVA-USUARIOS.
124100           OPEN OUTPUT USERS.
124200           PERFORM P93A-GRAVA-USUARIO
124300               VARYING WS-USR-IDX FROM 1 BY 1
124400               UNTIL WS-USR-IDX > WS-USR-COUNT.
124500           CLOSE USERS.
124600
124700      *  DEVOLVE UMA ENTRADA DA TABELA DE USUARIOS PARA O LAYOUT DE
124800      *  USRREC E GRAVA.
124900       P93A-GRAVA-USUARIO.
125000           MOVE UT-CODIGO (WS-USR-IDX) TO USR-CODIGO.
125100           MOVE UT-ORG    (WS-USR-IDX) TO USR-ORG.
125200           MOVE UT-DATA   (WS-USR-IDX) TO USR-DATA.
125300           MOVE UT-FONE   (WS-USR-IDX) TO USR-FONE.
125400           MOVE UT-NOME   (WS-USR-IDX) TO USR-NOME.
125500           MOVE UT-ADMIN  (WS-USR-IDX) TO USR-ADMIN.
125600           WRITE REG-USUARIO.
